000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     RESV210.
000030 AUTHOR.         R. ALVARADO.
000040 INSTALLATION.   INTERCOAST AUTO BROKERS - EDP DEPT.
000050 DATE-WRITTEN.   04/14/86.
000060 DATE-COMPILED.
000070 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000080****************************************************************
000090*  DAILY RESERVATION PROCESSING - CREATE-RESERVATION BATCH      *
000100*  READS THE DAY'S RESERVATION REQUESTS, PRICES AND VALIDATES   *
000110*  EACH ONE, DRIVES THE RESERVATION THROUGH ITS STATUS STATES,  *
000120*  AND WRITES THE CONFIRMED-RESERVATIONS, REJECTED-REQUESTS,    *
000130*  AND PAYMENT-REGISTER FILES PLUS THE DAILY RESERVATIONS       *
000140*  REPORT WITH CONTROL TOTALS BROKEN OUT BY CURRENCY CODE.      *
000150*                                                                *
000160*  CHANGE LOG                                                   *
000170*  ----------                                                   *
000180*  DATE      PGMR  REQUEST     DESCRIPTION                      *
000190*  04/14/86  RA    CR-86-014   ORIGINAL PROGRAM - READS MASTER  *
000200*                              REQUEST FILE, WRITES CONFIRMED   *
000210*                              RESERVATIONS AND DAILY REPORT.   *
000220*  09/02/87  RA    CR-87-041   ADDED REJECTED-REQUESTS FILE AND *
000230*                              RJ-SERIES REASON CODE TABLE.     *
000240*  02/11/89  TOD   CR-89-009   ADDED PER-CURRENCY CONTROL BREAK *
000250*                              TOTALS ON THE DAILY REPORT.      *
000260*  07/30/90  TOD   PR-90-118   FIXED DISCOUNT CAP LOGIC - CAP    *
000270*                              WAS NOT APPLIED WHEN MAX-DISCOUNT*
000280*                              EQUALED THE RAW DISCOUNT AMOUNT. *
000290*  05/06/91  RA    CR-91-022   ADDED PAYMENT-REGISTER OUTPUT     *
000300*                              FILE AND SUPPLIER CONF CODE.     *
000310*  11/14/92  MFP   PR-92-061   COMMISSION FLOOR AT ZERO WAS      *
000320*                              GOING NEGATIVE ON LOW MARKUP     *
000330*                              REQUESTS - CORRECTED IN 2240.    *
000340*  03/19/94  MFP   CR-94-007   ADDED DRIVER AGE EDIT, MINIMUM    *
000350*                              AGE 21, REASON CODE RJ03.        *
000360*  08/02/95  KF    CR-95-033   ADDED RESERVATION CODE FORMAT     *
000370*                              GENERATION AND SELF-VALIDATION.  *
000380*  04/02/96  KF    CR-96-050   ADDED SUFFIX-CHAR-CLASS CHECK TO *
000390*                              2310-VALIDATE-RES-CODE AFTER A   *
000400*                              BAD SUPPLIER FEED SLIPPED A      *
000410*                              PUNCTUATION CHAR INTO THE SUFFIX.*
000420*  01/09/98  KF    Y2K-98-014  CENTURY WINDOWING REVIEW OF ALL   *
000430*                              DATE FIELDS - INPUT DATES ARE    *
000440*                              ALREADY 8-DIGIT YYYYMMDD, NO      *
000450*                              CHANGE REQUIRED ON INPUT SIDE.   *
000460*  10/21/98  KF    Y2K-98-206  CONVERTED RUN-DATE ACCEPT FROM    *
000470*                              2-DIGIT YEAR TO ACCEPT ... FROM  *
000480*                              DATE YYYYMMDD TO AVOID CENTURY   *
000490*                              ROLLOVER ON THE REPORT HEADING.  *
000500*  02/03/99  KF    Y2K-99-041  REGRESSION RERUN OF CENTURY       *
000510*                              BOUNDARY TEST DATA - NO FURTHER  *
000520*                              CHANGE REQUIRED.                 *
000530*  12/08/00  DCS   CR-00-091   CONVERTED ALL SUBSCRIPT, COUNTER  *
000540*                              AND ACCUMULATOR COUNT FIELDS TO   *
000550*                              COMP PER THE REVISED EDP CODING   *
000560*                              STANDARD - NO CHANGE IN RESULTS.  *
000570*  06/15/01  DCS   CR-01-019   ADDED STATUS STATE MACHINE EDIT   *
000580*                              (RJ99) GUARDING AGAINST AN        *
000590*                              UNSUPPORTED TRANSITION.           *
000600*  04/10/03  DCS   CR-03-077   SPLIT EXTRAS INTO TWO LINE ITEMS  *
000610*                              PER SUPPLIER BILLING CHANGE.     *
000620*  09/27/05  LMW   PR-05-132   ALL MONEY COMPUTATIONS CHANGED TO *
000630*                              ROUNDED (HALF-UP) PER AUDIT       *
000640*                              FINDING ON THE DISCOUNT ROUTINE. *
000650*  05/18/08  LMW   CR-08-044   SUPPLIER CONF CODE FORMAT CHANGED *
000660*                              TO SUP-<SUPPLIER-ID>-<REQ-ID>.   *
000670****************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700*  C01 DRIVES THE SKIP-TO-CHANNEL-1 FORM FEED ON THE PRINTER.   *
000710*  SUFFIX-CHAR-CLASS IS USED BY 2310-VALIDATE-RES-CODE BELOW TO *
000720*  CONFIRM THE RESERVATION CODE SUFFIX IS A CLEAN BASE-36        *
000730*  CHARACTER BEFORE THE CODE EVER LEAVES THIS PROGRAM.           *
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     CLASS SUFFIX-CHAR-CLASS IS '0' THRU '9' 'A' THRU 'Z'.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*  DAY'S INCOMING RESERVATION REQUESTS, IN REQ-ID ORDER  *
000800     SELECT RESERVATION-REQUESTS
000810         ASSIGN TO RESREQ
000820         ORGANIZATION IS LINE SEQUENTIAL.
000830*  CONFIRMED RESERVATIONS, ONE RECORD PER ACCEPTED REQUEST  *
000840     SELECT CONFIRMED-RESERVATIONS
000850         ASSIGN TO CONFRES
000860         ORGANIZATION IS LINE SEQUENTIAL.
000870*  REJECTED REQUESTS WITH THEIR RJ REASON CODE  *
000880     SELECT REJECTED-REQUESTS
000890         ASSIGN TO REJREQ
000900         ORGANIZATION IS LINE SEQUENTIAL.
000910*  PAYMENT REGISTER - ONE ENTRY PER CAPTURED PAYMENT  *
000920     SELECT PAYMENT-REGISTER
000930         ASSIGN TO PAYREG
000940         ORGANIZATION IS LINE SEQUENTIAL.
000950*  DAILY RESERVATIONS REPORT, 132 COLUMN PRINT FILE  *
000960     SELECT DAILY-REPORT
000970         ASSIGN TO DLYRPT
000980         ORGANIZATION IS RECORD SEQUENTIAL.
000990
001000 DATA DIVISION.
001010 FILE SECTION.
001020
001030*  INCOMING MASTER RECORD FROM THE SUPPLIER/BOOKING FRONT END.   *
001040*  ONE RECORD PER RESERVATION REQUEST FOR THE BUSINESS DATE      *
001050*  BEING PROCESSED.  SEE THE FIELD-GROUP NOTES BELOW FOR HOW     *
001060*  EACH BLOCK OF FIELDS TIES BACK TO A PRICING OR EDIT STEP      *
001070*  FURTHER DOWN IN THIS PROGRAM.                                 *
001080 FD  RESERVATION-REQUESTS
001090     LABEL RECORD IS STANDARD
001100     DATA RECORD IS RR-RECORD
001110     RECORD CONTAINS 270 CHARACTERS.
001120
001130 01  RR-RECORD.
001140*      REQUEST IDENTITY AND THE SUPPLIER WHO OWNS THE VEHICLE.  *
001150     05  RR-REQ-ID               PIC 9(6).
001160     05  RR-SUPPLIER-ID          PIC 9(4).
001170     05  RR-SUPPLIER-NAME        PIC X(20).
001180*      PICKUP/DROPOFF OFFICE CODES - USED ON THE REPORT ONLY,   *
001190*      NOT USED ANYWHERE IN THE PRICING ARITHMETIC BELOW.       *
001200     05  RR-PICKUP-OFFICE-CODE   PIC X(8).
001210     05  RR-DROPOFF-OFFICE-CODE  PIC X(8).
001220*      PICKUP DATE/TIME.  THE -R REDEFINITION BREAKS THE 8-DIGIT *
001230*      YYYYMMDD DATE INTO YY/MM/DD GROUPS SO 2200-CALC-RENTAL-   *
001240*      DAYS CAN FEED THEM STRAIGHT INTO THE JULIAN DAY ROUTINE   *
001250*      IN 2205 WITHOUT ANY UNSTRING OR REFERENCE MODIFICATION.   *
001260     05  RR-PICKUP-DATE          PIC 9(8).
001270*      ALTERNATE YY/MM/DD VIEW OF THE PICKUP DATE FOR EDITING.  *
001280     05  RR-PICKUP-DATE-R REDEFINES RR-PICKUP-DATE.
001290         10  RR-PICKUP-YY        PIC 9(4).
001300         10  RR-PICKUP-MM        PIC 9(2).
001310         10  RR-PICKUP-DD        PIC 9(2).
001320     05  RR-PICKUP-TIME          PIC 9(4).
001330*      DROPOFF DATE/TIME, BROKEN OUT THE SAME WAY AS PICKUP.     *
001340*      DROPOFF-TIME > PICKUP-TIME ROUNDS THE RENTAL UP ONE DAY   *
001350*      IN 2200-CALC-RENTAL-DAYS.                                 *
001360     05  RR-DROPOFF-DATE         PIC 9(8).
001370*      ALTERNATE YY/MM/DD VIEW OF THE DROPOFF DATE FOR EDITING. *
001380     05  RR-DROPOFF-DATE-R REDEFINES RR-DROPOFF-DATE.
001390         10  RR-DROPOFF-YY       PIC 9(4).
001400         10  RR-DROPOFF-MM       PIC 9(2).
001410         10  RR-DROPOFF-DD       PIC 9(2).
001420     05  RR-DROPOFF-TIME         PIC 9(4).
001430*      VEHICLE CLASS - ACRISS CODE PLUS THE SUPPLIER'S OWN       *
001440*      CATEGORY NAME FOR THE DAILY REPORT.                       *
001450     05  RR-ACRISS-CODE          PIC X(4).
001460     05  RR-CAR-CATEGORY-NAME    PIC X(15).
001470*      PRICING INPUT FIELDS - DAILY-SUPPLIER-COST TIMES RENTAL   *
001480*      DAYS IS THE SUPPLIER COST TOTAL; MARKUP-PCT THEN TURNS    *
001490*      THAT INTO THE PUBLIC PRICE IN 2210-CALC-PUBLIC-PRICE.     *
001500     05  RR-DAILY-SUPPLIER-COST  PIC S9(10)V99.
001510     05  RR-MARKUP-PCT           PIC S9(3)V99.
001520     05  RR-TAX-RATE-PCT         PIC S9(3)V99.
001530*      DISCOUNT BLOCK.  TYPE 'P' IS A PERCENT OF                 *
001540*      PUBLIC PRICE, 'F' IS A FLAT AMOUNT, BLANK MEANS NO        *
001550*      DISCOUNT AT ALL.  MAX-DISCOUNT CAPS WHICHEVER OF THE TWO  *
001560*      WAS COMPUTED (SEE PR-90-118 IN THE CHANGE LOG ABOVE).     *
001570     05  RR-DISCOUNT-TYPE        PIC X(1).
001580         88  VAL-DISCOUNT-TYPE       VALUE 'P' 'F' ' '.
001590     05  RR-DISCOUNT-VALUE       PIC S9(10)V99.
001600     05  RR-MAX-DISCOUNT         PIC S9(10)V99.
001610*      EXTRAS LINE ITEMS - CR-03-077 SPLIT THE ORIGINAL SINGLE   *
001620*      EXTRAS AMOUNT INTO TWO PRICE/QUANTITY PAIRS TO MATCH THE  *
001630*      SUPPLIER'S NEW BILLING FORMAT (CHILD SEAT, GPS, ETC).     *
001640     05  RR-EXTRA-1-PRICE        PIC S9(7)V99.
001650     05  RR-EXTRA-1-QTY          PIC 9(2).
001660     05  RR-EXTRA-2-PRICE        PIC S9(7)V99.
001670     05  RR-EXTRA-2-QTY          PIC 9(2).
001680*      SETTLEMENT CURRENCY FOR THIS REQUEST - DRIVES THE         *
001690*      PER-CURRENCY CONTROL BREAK IN 3100-CURRENCY-TOTALS.       *
001700     05  RR-CURRENCY-CODE        PIC X(3).
001710*      DRIVER IDENTIFICATION BLOCK - RJ01 FIRES IF EITHER NAME   *
001720*      FIELD IS BLANK.                                           *
001730     05  RR-DRIVER-FIRST-NAME    PIC X(15).
001740     05  RR-DRIVER-LAST-NAME     PIC X(15).
001750     05  RR-DRIVER-EMAIL         PIC X(30).
001760     05  RR-DRIVER-PHONE         PIC X(15).
001770*      DRIVER BIRTH DATE, BROKEN OUT FOR THE MINIMUM-AGE EDIT    *
001780*      (RJ03, CR-94-007) IN PARAGRAPH 2100-VALIDATION BELOW.     *
001790*      A ZERO BIRTH DATE MEANS THE SUPPLIER DID NOT SUPPLY ONE   *
001800*      AND THE AGE EDIT IS SKIPPED RATHER THAN FALSELY REJECTED. *
001810     05  RR-DRIVER-BIRTH-DATE    PIC 9(8).
001820*      ALTERNATE YY/MM/DD VIEW OF THE DRIVER BIRTH DATE, USED   *
001830*      ONLY TO CHECK THE DRIVER IS OF LEGAL RENTAL AGE.         *
001840     05  RR-DRIVER-BIRTH-DATE-R REDEFINES RR-DRIVER-BIRTH-DATE.
001850         10  RR-BIRTH-YY         PIC 9(4).
001860         10  RR-BIRTH-MM         PIC 9(2).
001870         10  RR-BIRTH-DD         PIC 9(2).
001880     05  RR-DRIVER-LICENSE-NO    PIC X(12).
001890     05  RR-PAYMENT-METHOD       PIC X(10).
001900*      RESERVED FOR FUTURE FIELDS - DO NOT REUSE WITHOUT ALSO    *
001910*      BUMPING RECORD CONTAINS ABOVE.                            *
001920     05  FILLER                  PIC X(4).
001930
001940*  ONE RECORD PER RESERVATION THAT CLEARED BOTH THE RJ EDITS IN  *
001950*  2100-VALIDATION AND THE STATUS STATE MACHINE IN 2400. WRITTEN *
001960*  BY 2500-OUTPUT ONCE A REQUEST CLEARS CONFIRMED STATUS.        *
001970 FD  CONFIRMED-RESERVATIONS
001980     LABEL RECORD IS STANDARD
001990     DATA RECORD IS CR-RECORD
002000     RECORD CONTAINS 150 CHARACTERS.
002010
002020 01  CR-RECORD.
002030*      GENERATED RESERVATION CODE AND THE ORIGINAL REQUEST       *
002040*      AND SUPPLIER IDENTITY CARRIED FORWARD FROM RR-RECORD.     *
002050     05  CR-RESERVATION-CODE     PIC X(18).
002060     05  CR-REQ-ID               PIC 9(6).
002070     05  CR-SUPPLIER-ID          PIC 9(4).
002080*      STATUS AND PAYMENT-STATUS AS LEFT BY THE STATE MACHINE    *
002090*      IN 2400-STATE-MACHINE - ALWAYS CONFIRMED/PAID ON A        *
002100*      RECORD THAT REACHES THIS FILE.                            *
002110     05  CR-STATUS               PIC X(12).
002120     05  CR-PAYMENT-STATUS       PIC X(12).
002130     05  CR-RENTAL-DAYS          PIC 9(3).
002140     05  CR-CURRENCY-CODE        PIC X(3).
002150*      PRICING RESULT FIELDS, COMPUTED BY 2210 THROUGH 2240 AND *
002160*      CARRIED OVER HERE FROM THE WORKING-STORAGE PRICING AREA.  *
002170     05  CR-SUPPLIER-COST-TOTAL  PIC S9(10)V99.
002180     05  CR-PUBLIC-PRICE-TOTAL   PIC S9(10)V99.
002190     05  CR-DISCOUNT-TOTAL       PIC S9(10)V99.
002200     05  CR-TAXES-TOTAL          PIC S9(10)V99.
002210     05  CR-EXTRAS-TOTAL         PIC S9(10)V99.
002220     05  CR-COMMISSION-TOTAL     PIC S9(10)V99.
002230*      SUPPLIER CONFIRMATION CODE, FORMAT CHANGED BY CR-08-044   *
002240*      TO SUP-<SUPPLIER-ID>-<REQ-ID> - BUILT IN 2400.            *
002250     05  CR-SUPPLIER-CONF-CODE   PIC X(16).
002260     05  FILLER                  PIC X(4).
002270
002280*  ONE RECORD PER REQUEST THAT FAILED AN RJ EDIT OR A STATUS     *
002290*  TRANSITION CHECK.  WRITTEN BY 2600-REJECT-ROUT.               *
002300 FD  REJECTED-REQUESTS
002310     LABEL RECORD IS STANDARD
002320     DATA RECORD IS RJ-RECORD
002330     RECORD CONTAINS 52 CHARACTERS.
002340
002350 01  RJ-RECORD.
002360     05  RJ-REQ-ID               PIC 9(6).
002370*      RJ01-RJ07 ARE EDIT FAILURES FROM 2100-VALIDATION; RJ99    *
002380*      IS THE INTERNAL STATE-MACHINE/CODE-FORMAT GUARD FROM      *
002390*      2610-SET-REASON-RJ99.  TEXT COMES FROM REASON-MSG-TABLE   *
002400*      BELOW IN WORKING-STORAGE.                                 *
002410     05  RJ-REASON-CODE          PIC X(4).
002420     05  RJ-REASON-TEXT          PIC X(40).
002430     05  FILLER                  PIC X(2).
002440
002450*  ONE ENTRY PER PAYMENT CAPTURED AGAINST A CONFIRMED            *
002460*  RESERVATION.  WRITTEN UNCONDITIONALLY BY 2500-OUTPUT FOR      *
002470*  EVERY ACCEPTED REQUEST, RIGHT ALONG WITH THE CONFIRMED RECORD.*
002480 FD  PAYMENT-REGISTER
002490     LABEL RECORD IS STANDARD
002500     DATA RECORD IS PR-RECORD
002510     RECORD CONTAINS 100 CHARACTERS.
002520
002530 01  PR-RECORD.
002540     05  PR-RESERVATION-CODE     PIC X(18).
002550*      PR-PROVIDER IS THE PAYMENT PROCESSOR NAME, NOT THE CAR    *
002560*      SUPPLIER - THIS SHOP HAS USED LOCALIZA SINCE CR-91-022.   *
002570*      PAYMENT-RECORD FIELDS - PAYMENT CAPTURE FOR A            *
002580*      CONFIRMED RESERVATION, ALWAYS WRITTEN 'PAID'.            *
002590     05  PR-PROVIDER             PIC X(10).
002600     05  PR-TXN-ID               PIC X(20).
002610     05  PR-METHOD               PIC X(10).
002620     05  PR-AMOUNT               PIC S9(10)V99.
002630     05  PR-CURRENCY-CODE        PIC X(3).
002640     05  PR-STATUS               PIC X(12).
002650     05  FILLER                  PIC X(15).
002660
002670*  132-COLUMN DAILY RESERVATIONS REPORT.  LINAGE GIVES US A      *
002680*  60-LINE PAGE WITH A 4-LINE FOOTING MARGIN SO 9100-HEADINGS    *
002690*  NEVER PRINTS A HEADING RIGHT ON TOP OF THE PHYSICAL PERF.     *
002700 FD  DAILY-REPORT
002710     LABEL RECORD IS OMITTED
002720     RECORD CONTAINS 132 CHARACTERS
002730     DATA RECORD IS PRTLINE
002740     LINAGE IS 60 WITH FOOTING AT 56.
002750
002760 01  PRTLINE                     PIC X(132).
002770
002780 WORKING-STORAGE SECTION.
002790****************************************************************
002800*  WORKING-STORAGE IS GROUPED BY FUNCTION, NOT ALPHABETICALLY:  *
002810*  STANDALONE COUNTERS, THEN THE MAIN LOOP SWITCHES, THEN THE   *
002820*  RUN DATE, PRICING WORK AREA, JULIAN-DAY WORK AREA, RES CODE  *
002830*  WORK AREA, STATE MACHINE WORK AREA, REPORT PRINT LINES,      *
002840*  LOOKUP TABLES, CURRENCY CONTROL TOTALS, AND FINALLY THE      *
002850*  RUN-WIDE GRAND TOTALS - ROUGHLY THE ORDER THE PROCEDURE      *
002860*  DIVISION PARAGRAPHS BELOW NEED THEM IN.                      *
002870****************************************************************
002880*  STANDALONE COUNTERS USED ACROSS MORE THAN ONE SECTION OF THE  *
002890*  PROCEDURE DIVISION - KEPT AT THE 77 LEVEL, NOT BURIED INSIDE  *
002900*  A GROUP, SINCE NEITHER ONE IS PART OF A LARGER RECORD IMAGE.  *
002910 77  WS-PCTR                     PIC 99          COMP VALUE 0.
002920 77  WS-READ-CTR                 PIC 9(6)        COMP VALUE 0.
002930
002940*  REMAINING SWITCHES, SUBSCRIPTS, AND SCRATCH COUNTERS FOR THE  *
002950*  MAIN PROCESSING LOOP.  WS-ERR-SW IS THE MASTER ACCEPT/REJECT  *
002960*  FLAG TESTED BY 2000-MAINLINE AFTER EVERY VALIDATION/CALC      *
002970*  STEP; WS-MORE-RECS DRIVES THE READ-UNTIL-EOF LOOP IN 0000.    *
002980 01  WORK-AREA.
002990     05  WS-MORE-RECS            PIC X(3)        VALUE 'YES'.
003000     05  WS-ERR-SW               PIC X(3)        VALUE ' '.
003010     05  WS-CONF-CTR             PIC 9(6)        COMP VALUE 0.
003020     05  WS-REJ-CTR              PIC 9(6)        COMP VALUE 0.
003030*      SUBSCRIPT AND HOLD FIELDS FOR WHICHEVER RJ REASON FIRED - *
003040*      LOADED FROM REASON-MSG-TABLE AND CARRIED TO THE REJECT    *
003050*      RECORD AND REPORT LINE BY 2600-REJECT-ROUT.               *
003060     05  WS-REASON-SUB           PIC 9(2)        COMP VALUE 0.
003070     05  WS-REASON-CODE          PIC X(4).
003080     05  WS-REASON-TEXT          PIC X(40).
003090*      CURRENCY-TABLE SEARCH WORK FIELDS FOR 2700-ACCUM-TOTALS.  *
003100     05  WS-CUR-SUB              PIC 9(2)        COMP VALUE 0.
003110     05  WS-CUR-TABLE-COUNT      PIC 9(2)        COMP VALUE 0.
003120     05  WS-CUR-FOUND-SW         PIC X(3)        VALUE 'NO'.
003130*      RESERVATION-CODE SUFFIX GENERATOR WORK FIELDS - SEE       *
003140*      2300-GEN-RES-CODE AND 2305-GEN-SUFFIX-CHAR.               *
003150     05  WS-SUFFIX-SUB           PIC 9(2)        COMP VALUE 0.
003160     05  WS-SUFFIX-POS           PIC 9(2)        COMP VALUE 0.
003170*      STATUS-TRANSITION-TABLE SEARCH SUBSCRIPT AND RESULT       *
003180*      SWITCH FOR 2405/2410.                                     *
003190     05  WS-TRANS-SUB            PIC 9(2)        COMP VALUE 0.
003200     05  WS-TRANS-OK-SW          PIC X(3)        VALUE 'NO'.
003210     05  WS-SEQ-SUFFIX-NUM       PIC 9(8)        COMP VALUE 0.
003220     05  FILLER                  PIC X(4)        VALUE ' '.
003230
003240*  RUN DATE, ACCEPTED ONCE AT START OF RUN (1000-INIT) AND       *
003250*  BROKEN OUT BY THE -R REDEFINITION FOR THE REPORT HEADING AND  *
003260*  FOR THE DRIVER-AGE EDIT IN 2100-VALIDATION.  Y2K-98-206       *
003270*  MOVED THIS FROM A 2-DIGIT YEAR ACCEPT TO THE FULL YYYYMMDD    *
003280*  FORM SHOWN HERE SO THE HEADING NEVER ROLLS OVER THE CENTURY.  *
003290*  RUN DATE CAPTURED ONCE AT 1000-INIT AND USED ON EVERY REPORT  *
003300*  HEADING FOR THE LIFE OF THIS RUN.                            *
003310 01  CURRENT-DATE-AND-TIME.
003320     05  WS-RUN-DATE-8           PIC 9(8).
003330     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.
003340         10  WS-RUN-YY           PIC 9(4).
003350         10  WS-RUN-MM           PIC 9(2).
003360         10  WS-RUN-DD           PIC 9(2).
003370     05  FILLER                  PIC X(4)        VALUE ' '.
003380
003390*  HOLDS THE RUNNING PRICING CALCULATION FOR THE REQUEST         *
003400*  CURRENTLY IN HAND - REFRESHED EVERY PASS THROUGH              *
003410*  2000-MAINLINE, NEVER CARRIED OVER FROM ONE REQUEST TO THE     *
003420*  NEXT.  EACH FIELD BELOW MAPS TO ONE STEP OF THE PRICING RUN.  *
003430 01  PRICING-WORK-AREA.
003440*      ELAPSED RENTAL DAYS, FROM 2200-CALC-RENTAL-DAYS.          *
003450     05  WS-RENTAL-DAYS          PIC 9(3)        COMP VALUE 0.
003460*      RENTAL DAYS TIMES DAILY SUPPLIER COST.                    *
003470     05  WS-SUPPLIER-COST-TOTAL  PIC S9(10)V99   VALUE 0.
003480*      SUPPLIER COST TOTAL PLUS MARKUP.                          *
003490     05  WS-PUBLIC-PRICE         PIC S9(10)V99   VALUE 0.
003500*      DISCOUNT APPLIED AGAINST PUBLIC PRICE.                    *
003510     05  WS-DISCOUNT-AMT         PIC S9(10)V99   VALUE 0.
003520*      PUBLIC PRICE LESS THE DISCOUNT ABOVE.                     *
003530     05  WS-BASE-AFTER-DISCOUNT  PIC S9(10)V99   VALUE 0.
003540*      TWO EXTRA LINE ITEMS SUMMED, PER CR-03-077.               *
003550     05  WS-EXTRAS-TOTAL         PIC S9(10)V99   VALUE 0.
003560*      TAX ON BASE-AFTER-DISCOUNT PLUS EXTRAS.                   *
003570     05  WS-TAXES-TOTAL          PIC S9(10)V99   VALUE 0.
003580*      FINAL PUBLIC PRICE CHARGED TO THE CUSTOMER.               *
003590     05  WS-PUBLIC-PRICE-TOTAL   PIC S9(10)V99   VALUE 0.
003600*      BROKERAGE COMMISSION, FLOORED AT ZERO - PR-92-061.        *
003610     05  WS-COMMISSION-TOTAL     PIC S9(10)V99   VALUE 0.
003620*      DRIVER AGE AT TIME OF PICKUP - USED ONLY BY RJ03.         *
003630     05  WS-DRIVER-AGE           PIC S9(3)       COMP VALUE 0.
003640     05  FILLER                  PIC X(4)        VALUE ' '.
003650
003660*  WORK FIELDS FOR THE DATE-TO-DAY-NUMBER ROUTINE IN 2205.       *
003670*  WS-JUL-IN-YY/MM/DD IS THE DATE GOING IN (EITHER THE PICKUP    *
003680*  OR THE DROPOFF DATE, MOVED IN BY 2200 BEFORE EACH CALL);      *
003690*  WS-JUL-OUT IS THE DAY NUMBER COMING OUT.  WS-JULIAN-PICKUP    *
003700*  AND WS-JULIAN-DROPOFF HOLD BOTH RESULTS LONG ENOUGH FOR       *
003710*  2200 TO SUBTRACT THEM INTO WS-DAY-DIFF.                       *
003720 01  JULIAN-DAY-WORK-AREA.
003730     05  WS-JUL-IN-YY            PIC 9(4)        COMP VALUE 0.
003740     05  WS-JUL-IN-MM            PIC 9(2)        COMP VALUE 0.
003750     05  WS-JUL-IN-DD            PIC 9(2)        COMP VALUE 0.
003760*      A, Y, M, AND TERM1 ARE THE INTERMEDIATE TERMS OF          *
003770*      RICHARDS' ALGORITHM - KEPT AS SEPARATE FIELDS (RATHER     *
003780*      THAN ONE LONG COMPUTE) SO EACH STEP CAN BE CHECKED AT A   *
003790*      DEBUG DUMP IF THE DAY-NUMBER EVER LOOKS WRONG.            *
003800*          A = (14 - MONTH) / 12, INTEGER DIVISION.             *
003810     05  WS-JUL-A                PIC 9(2)        COMP VALUE 0.
003820*          Y = YEAR + 4800 - A.                                 *
003830     05  WS-JUL-Y                PIC 9(6)        COMP VALUE 0.
003840*          M = MONTH + 12*A - 3.                                *
003850     05  WS-JUL-M                PIC 9(3)        COMP VALUE 0.
003860*          TERM1 = (153*M + 2) / 5, INTEGER DIVISION.           *
003870     05  WS-JUL-TERM1            PIC 9(5)        COMP VALUE 0.
003880*      RESULT OF THE JULIAN DAY CALCULATION FOR THIS DATE.       *
003890     05  WS-JUL-OUT              PIC 9(7)        COMP VALUE 0.
003900*      JULIAN DAY NUMBER OF THE PICKUP DATE.                    *
003910     05  WS-JULIAN-PICKUP        PIC 9(7)        COMP VALUE 0.
003920*      JULIAN DAY NUMBER OF THE DROPOFF DATE.                   *
003930     05  WS-JULIAN-DROPOFF       PIC 9(7)        COMP VALUE 0.
003940*      DROPOFF MINUS PICKUP, BEFORE THE TIME-OF-DAY NUDGE.       *
003950     05  WS-DAY-DIFF             PIC S9(5)       COMP VALUE 0.
003960     05  FILLER                  PIC X(4)        VALUE ' '.
003970
003980*  RESERVATION CODE BUILT BY 2300-GEN-RES-CODE AND SELF-CHECKED  *
003990*  BY 2310-VALIDATE-RES-CODE.  FORMAT IS                         *
004000*  RES-<RUNDATE8>-<5 CHAR BASE-36 SUFFIX>.                       *
004010 01  RESERVATION-CODE-WORK-AREA.
004020*      THE FULL 18-CHARACTER RESERVATION CODE.                   *
004030     05  WS-RES-CODE             PIC X(18)       VALUE ' '.
004040*      SET BY 2310-VALIDATE-RES-CODE - 'YES' OR 'NO'.            *
004050     05  WS-RES-CODE-VALID-SW    PIC X(3)        VALUE 'NO'.
004060*      FIVE-CHARACTER BASE-36 SUFFIX, BUILT RIGHT TO LEFT.       *
004070     05  WS-RES-SUFFIX           PIC X(5)        VALUE ' '.
004080     05  FILLER                  PIC X(4)        VALUE ' '.
004090
004100*  CURRENT FROM/TO STATUS PAIR TESTED BY 2405-CHECK-TRANSITION   *
004110*  AGAINST STATUS-TRANS-TABLE BELOW.                             *
004120 01  STATE-MACHINE-WORK-AREA.
004130*      STATUS BEING TRANSITIONED FROM, THIS HOP.                 *
004140     05  WS-STATUS-FROM          PIC X(12)       VALUE ' '.
004150*      STATUS BEING TRANSITIONED TO, THIS HOP.                   *
004160     05  WS-STATUS-TO            PIC X(12)       VALUE ' '.
004170     05  FILLER                  PIC X(4)        VALUE ' '.
004180
004190*  TOP-OF-PAGE HEADING LINE - DATE ON THE LEFT, SHOP NAME IN     *
004200*  THE MIDDLE, PAGE NUMBER ON THE RIGHT.  PRINTED BY EVERY CALL  *
004210*  TO 9100-HEADINGS, INCLUDING THE AT-EOP OVERFLOW CASE.         *
004220 01  COMPANY-TITLE-LINE.
004230     05  FILLER          PIC X(6)    VALUE 'DATE: '.
004240*  RUN-DATE MONTH.                                               *
004250     05  O-MM            PIC 99.
004260     05  FILLER          PIC X       VALUE '/'.
004270*  RUN-DATE DAY.                                                 *
004280     05  O-DD            PIC 99.
004290     05  FILLER          PIC X       VALUE '/'.
004300*  RUN-DATE 4-DIGIT YEAR.                                        *
004310     05  O-YY            PIC 9(4).
004320*          COMPANY TITLE LINE - LEFT MARGIN, COMPANY NAME, AND  *
004330*          RIGHT-HAND PAGE NUMBER FIELD.                        *
004340     05  FILLER          PIC X(26)   VALUE ' '.
004350     05  FILLER          PIC X(34)   VALUE
004360                         'INTERCOAST AUTO BROKERS - DLY RES'.
004370     05  FILLER          PIC X(38)   VALUE ' '.
004380     05  FILLER          PIC X(6)    VALUE 'PAGE: '.
004390*  CURRENT PAGE NUMBER, FROM WS-PCTR.                           *
004400     05  O-PCTR          PIC Z9.
004410
004420*  STAMPED ON EVERY PAGE, LIKE THE OLD POP SALES PROGRAM  *
004430*  PROGRAM ID, A BLOCK OF BLANKS, AND THE JOB NAME - LIFTED      *
004440*  STRAIGHT FROM THE OLD POP SALES REPORT HEADING LAYOUT AND     *
004450*  NEVER CHANGED SINCE, RIGHT DOWN TO THE BLANK SPACING.         *
004460*      SECOND HEADING LINE - PROGRAM-ID AND REPORT NAME.        *
004470 01  PROGRAM-IDENT-LINE.
004480     05  FILLER          PIC X(8)    VALUE 'RESV210'.
004490     05  FILLER          PIC X(48)   VALUE ' '.
004500     05  FILLER          PIC X(13)   VALUE '  RESERVATION'.
004510     05  FILLER          PIC X(8)    VALUE ' BATCH'.
004520     05  FILLER          PIC X(55)   VALUE ' '.
004530
004540*  CENTERED REPORT TITLE, PRINTED BELOW THE PROGRAM IDENT LINE.  *
004550*  HAND-CENTERED ON AN 132 COLUMN LINE - NOT RECALCULATED IF     *
004560*  THE TITLE WORDING EVER CHANGES, SO WHOEVER EDITS THIS MUST    *
004570*  RECOUNT THE LEADING FILLER TO KEEP IT LOOKING CENTERED.       *
004580 01  REPORT-TITLE-LINE.
004590     05  FILLER          PIC X(52)   VALUE ' '.
004600     05  FILLER          PIC X(28)   VALUE
004610                                'DAILY RESERVATIONS REPORT'.
004620     05  FILLER          PIC X(52)   VALUE ' '.
004630
004640*  COLUMN HEADINGS, TWO LINES - THE SECOND IS JUST THE DASHED    *
004650*  RULE UNDER THE COLUMN NAMES.                                  *
004660 01  COLUMN-HEADINGS-LINE-1.
004670*  RESERVATION CODE COLUMN HEADING.                              *
004680     05  FILLER          PIC X(20)   VALUE 'RES CODE'.
004690*  REQUEST ID COLUMN HEADING.                                    *
004700     05  FILLER          PIC X(8)    VALUE 'REQ'.
004710*  SUPPLIER ID COLUMN HEADING.                                   *
004720     05  FILLER          PIC X(7)    VALUE 'SUPP'.
004730*  RENTAL DAYS COLUMN HEADING.                                   *
004740     05  FILLER          PIC X(7)    VALUE 'DAYS'.
004750*  CURRENCY CODE COLUMN HEADING.                                 *
004760     05  FILLER          PIC X(5)    VALUE 'CUR'.
004770*  SUPPLIER COST COLUMN HEADING.                                 *
004780     05  FILLER          PIC X(15)   VALUE 'SUPPLIER COST'.
004790*  DISCOUNT COLUMN HEADING.                                      *
004800     05  FILLER          PIC X(12)   VALUE 'DISCOUNT'.
004810*  TAXES COLUMN HEADING.                                         *
004820     05  FILLER          PIC X(12)   VALUE 'TAXES'.
004830*  PUBLIC TOTAL COLUMN HEADING.                                  *
004840     05  FILLER          PIC X(15)   VALUE 'PUBLIC TOTAL'.
004850*  COMMISSION COLUMN HEADING.                                    *
004860     05  FILLER          PIC X(15)   VALUE 'COMMISSION'.
004870     05  FILLER          PIC X(16)   VALUE ' '.
004880
004890*  DASHED RULE UNDER THE COLUMN NAMES - ONE SOLID STRING OF      *
004900*  HYPHENS RATHER THAN A SEPARATE FILLER PER COLUMN, SINCE THE   *
004910*  RULE DOES NOT NEED TO LINE UP UNDER ANY ONE HEADING EXACTLY.  *
004920 01  COLUMN-HEADINGS-LINE-2.
004930     05  FILLER          PIC X(132)  VALUE
004940         '----------------------------------------------'.
004950
004960*  ONE DETAIL LINE PER CONFIRMED RESERVATION, WRITTEN BY         *
004970*  2500-OUTPUT RIGHT AFTER THE CONFIRMED-RESERVATIONS RECORD     *
004980*  AND THE PAYMENT-REGISTER RECORD ARE WRITTEN.                  *
004990 01  DETAIL-LINE.
005000*  GENERATED RESERVATION CODE COLUMN.                            *
005010     05  O-RES-CODE      PIC X(18).
005020     05  FILLER          PIC X       VALUE ' '.
005030*  ORIGINAL REQUEST ID COLUMN.                                   *
005040     05  O-REQ-ID        PIC 9(6).
005050     05  FILLER          PIC X       VALUE ' '.
005060*  SUPPLIER ID COLUMN.                                           *
005070     05  O-SUPPLIER-ID   PIC 9(4).
005080     05  FILLER          PIC X(3)    VALUE ' '.
005090*  COMPUTED RENTAL DAYS COLUMN.                                  *
005100     05  O-RENTAL-DAYS   PIC ZZ9.
005110     05  FILLER          PIC X(2)    VALUE ' '.
005120*  SETTLEMENT CURRENCY COLUMN.                                   *
005130     05  O-CURRENCY-CODE PIC X(3).
005140     05  FILLER          PIC X(2)    VALUE ' '.
005150*  SUPPLIER COST TOTAL COLUMN.                                   *
005160     05  O-SUPPLIER-COST PIC Z,ZZZ,ZZ9.99.
005170     05  FILLER          PIC X(2)    VALUE ' '.
005180*  DISCOUNT AMOUNT COLUMN.                                       *
005190     05  O-DISCOUNT      PIC Z,ZZZ,ZZ9.99.
005200     05  FILLER          PIC X(2)    VALUE ' '.
005210*  TAXES COLUMN.                                                 *
005220     05  O-TAXES         PIC Z,ZZZ,ZZ9.99.
005230     05  FILLER          PIC X(2)    VALUE ' '.
005240*  PUBLIC PRICE TOTAL COLUMN.                                    *
005250     05  O-PUBLIC-TOTAL  PIC Z,ZZZ,ZZ9.99.
005260     05  FILLER          PIC X(2)    VALUE ' '.
005270*  BROKERAGE COMMISSION COLUMN, PR-92-061.                       *
005280     05  O-COMMISSION    PIC Z,ZZZ,ZZ9.99.
005290     05  FILLER          PIC X(6)    VALUE ' '.
005300
005310*  ONE REJECT LINE PER REQUEST THAT FAILED AN RJ EDIT, WRITTEN   *
005320*  BY 2600-REJECT-ROUT RIGHT AFTER THE REJECTED-REQUESTS RECORD. *
005330 01  REJECT-LINE.
005340     05  FILLER          PIC X(9)    VALUE 'REJECTED'.
005350     05  FILLER          PIC X(3)    VALUE ' '.
005360*  REQUEST ID OF THE REJECTED REQUEST.                           *
005370     05  O-REJ-REQ-ID    PIC 9(6).
005380     05  FILLER          PIC X(3)    VALUE ' '.
005390*  RJ REASON CODE - RJ01 THRU RJ07 OR RJ99.                      *
005400     05  O-REJ-REASON-CD PIC X(4).
005410     05  FILLER          PIC X(3)    VALUE ' '.
005420*  REASON TEXT FROM REASON-MSG-TABLE BELOW.                      *
005430     05  O-REJ-REASON-TX PIC X(40).
005440     05  FILLER          PIC X(61)   VALUE ' '.
005450
005460*  STORES THE RJ REASON CODES AND THEIR TEXT  *
005470 01  REASON-MSG-INFO.
005480     05  FILLER  PIC X(44) VALUE
005490*  ENTRY 1 - SEE RJ01 EDIT IN 2100-VALIDATION.                  *
005500             'RJ01DRIVER FIRST OR LAST NAME IS BLANK     '.
005510     05  FILLER  PIC X(44) VALUE
005520*  ENTRY 2 - SEE RJ02 EDIT IN 2100-VALIDATION.                  *
005530             'RJ02DRIVER LICENSE NUMBER IS BLANK         '.
005540     05  FILLER  PIC X(44) VALUE
005550*  ENTRY 3 - SEE RJ03 EDIT IN 2100-VALIDATION, CR-94-007.       *
005560             'RJ03DRIVER IS UNDER THE MINIMUM AGE OF 21  '.
005570     05  FILLER  PIC X(44) VALUE
005580*  ENTRY 4 - SEE RJ04 EDIT IN 2100-VALIDATION.                  *
005590             'RJ04DISCOUNT TYPE MUST BE P, F, OR BLANK   '.
005600     05  FILLER  PIC X(44) VALUE
005610*  ENTRY 5 - SEE RJ05 EDIT IN 2100-VALIDATION.                  *
005620             'RJ05DROPOFF DATE IS EARLIER THAN PICKUP DATE'.
005630     05  FILLER  PIC X(44) VALUE
005640*  ENTRY 6 - SEE RJ06 EDIT IN 2100-VALIDATION.                  *
005650             'RJ06DAILY SUPPLIER COST MUST BE GREATER THAN ZERO'.
005660     05  FILLER  PIC X(44) VALUE
005670*  ENTRY 7 - SEE RJ07 EDIT IN 2100-VALIDATION.                  *
005680             'RJ07DRIVER EMAIL ADDRESS IS BLANK          '.
005690     05  FILLER  PIC X(44) VALUE
005700*  ENTRY 8 - INTERNAL GUARD, SEE 2610-SET-REASON-RJ99.         *
005710             'RJ99RESERVATION FAILED A STATE TRANSITION EDIT'.
005720
005730*  TABLE FOR THE RJ REASON CODES AND TEXT - SEARCHED BY          *
005740*  SUBSCRIPT ONLY (1 THRU 8), NOT BY A KEY LOOKUP, SINCE         *
005750*  2100-VALIDATION ALREADY KNOWS WHICH ENTRY NUMBER APPLIES.     *
005760 01  REASON-MSG-TABLE REDEFINES REASON-MSG-INFO.
005770     05  REASON-MSG-ENTRY        OCCURS 8.
005780         10  T-REASON-CODE       PIC X(4).
005790         10  T-REASON-TEXT       PIC X(40).
005800
005810*  STORES THE ALLOWED RESERVATION STATUS TRANSITIONS.            *
005820*  ANY FROM/TO PAIR NOT LISTED HERE IS REJECTED RJ99 BY          *
005830*  2405-CHECK-TRANSITION.                                        *
005840*  STATE MACHINE TRANSITION TABLE - ONE FILLER PER ALLOWED HOP. *
005850*  FORMAT IS 'FROM-STATUS TO-STATUS' LEFT JUSTIFIED IN 24 BYTES.*
005860 01  STATUS-TRANS-INFO.
005870     05  FILLER  PIC X(24) VALUE 'PENDING     ON_REQUEST  '.
005880     05  FILLER  PIC X(24) VALUE 'PENDING     CONFIRMED   '.
005890     05  FILLER  PIC X(24) VALUE 'ON_REQUEST  CONFIRMED   '.
005900     05  FILLER  PIC X(24) VALUE 'ON_REQUEST  PENDING     '.
005910     05  FILLER  PIC X(24) VALUE 'CONFIRMED   IN_PROGRESS '.
005920     05  FILLER  PIC X(24) VALUE 'CONFIRMED   NO_SHOW     '.
005930     05  FILLER  PIC X(24) VALUE 'IN_PROGRESS COMPLETED   '.
005940
005950*  TABLE FOR THE ALLOWED RESERVATION STATUS TRANSITIONS  *
005960 01  STATUS-TRANS-TABLE REDEFINES STATUS-TRANS-INFO.
005970     05  STATUS-TRANS-ENTRY      OCCURS 7.
005980         10  T-TRANS-FROM        PIC X(12).
005990         10  T-TRANS-TO          PIC X(12).
006000
006010*  36 CHARACTER ALPHABET USED TO BUILD THE RES CODE SUFFIX  *
006020 01  SUFFIX-ALPHABET-INFO.
006030     05  FILLER  PIC X(36) VALUE
006040             '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006050
006060*  TABLE FOR THE SUFFIX ALPHABET - ONE CHARACTER PER SUBSCRIPT,  *
006070*  INDEXED 1 THRU 36 BY 2305-GEN-SUFFIX-CHAR BELOW.              *
006080 01  SUFFIX-ALPHABET-TABLE REDEFINES SUFFIX-ALPHABET-INFO.
006090     05  T-SUFFIX-CHAR            PIC X OCCURS 36.
006100
006110*  IN-MEMORY PER-CURRENCY CONTROL TOTALS, MAX 10 CURRENCIES -    *
006120*  BUILT UP AS REQUESTS ARE PROCESSED (SEE 2700-ACCUM-TOTALS)    *
006130*  AND PRINTED AT END OF RUN BY 3100-CURRENCY-TOTALS, SINCE THE  *
006140*  INPUT FILE IS NOT GUARANTEED TO ARRIVE SORTED BY CURRENCY.    *
006150 01  CURRENCY-TOTALS-TABLE.
006160     05  CUR-TOTALS-ENTRY         OCCURS 10.
006170*          CURRENCY CODE CLAIMING THIS SLOT, OR BLANK.           *
006180         10  CUR-CODE             PIC X(3).
006190*          COUNT OF CONFIRMED RESERVATIONS IN THIS CURRENCY.    *
006200         10  CUR-COUNT            PIC 9(6)        COMP.
006210*          SUPPLIER COST SUBTOTAL, THIS CURRENCY.               *
006220         10  CUR-COST-TOTAL       PIC S9(12)V99.
006230*          DISCOUNT SUBTOTAL, THIS CURRENCY.                    *
006240         10  CUR-DISCOUNT-TOTAL   PIC S9(12)V99.
006250*          TAXES SUBTOTAL, THIS CURRENCY.                       *
006260         10  CUR-TAXES-TOTAL      PIC S9(12)V99.
006270*          PUBLIC PRICE SUBTOTAL, THIS CURRENCY.                *
006280         10  CUR-PUBLIC-TOTAL     PIC S9(12)V99.
006290*          COMMISSION SUBTOTAL, THIS CURRENCY.                  *
006300         10  CUR-COMMISSION-TOTAL PIC S9(12)V99.
006310         10  FILLER               PIC X(4)        VALUE ' '.
006320
006330*  ONE CONTROL-TOTAL LINE, FORMATTED FROM WHICHEVER TABLE ENTRY  *
006340*  3110-CURRENCY-TOTAL-LINE HAS JUST MOVED IN.                   *
006350 01  CURRENCY-TOTAL-LINE.
006360     05  FILLER          PIC X(9)    VALUE 'CUR TOTL'.
006370     05  FILLER          PIC X(2)    VALUE ' '.
006380*  CURRENCY CODE FOR THIS CONTROL-TOTAL LINE.                    *
006390     05  O-CT-CUR        PIC X(3).
006400     05  FILLER          PIC X(2)    VALUE ' '.
006410*  COUNT OF CONFIRMED RESERVATIONS IN THIS CURRENCY.             *
006420     05  O-CT-COUNT      PIC ZZZ,ZZ9.
006430     05  FILLER          PIC X(3)    VALUE ' '.
006440*  SUPPLIER COST SUBTOTAL FOR THIS CURRENCY.                     *
006450     05  O-CT-COST       PIC Z,ZZZ,ZZZ,ZZ9.99.
006460     05  FILLER          PIC X(2)    VALUE ' '.
006470*  DISCOUNT SUBTOTAL FOR THIS CURRENCY.                          *
006480     05  O-CT-DISCOUNT   PIC Z,ZZZ,ZZZ,ZZ9.99.
006490     05  FILLER          PIC X(2)    VALUE ' '.
006500*  TAXES SUBTOTAL FOR THIS CURRENCY.                             *
006510     05  O-CT-TAXES      PIC Z,ZZZ,ZZZ,ZZ9.99.
006520     05  FILLER          PIC X(2)    VALUE ' '.
006530*  PUBLIC PRICE SUBTOTAL FOR THIS CURRENCY.                      *
006540     05  O-CT-PUBLIC     PIC Z,ZZZ,ZZZ,ZZ9.99.
006550     05  FILLER          PIC X(2)    VALUE ' '.
006560*  COMMISSION SUBTOTAL FOR THIS CURRENCY.                        *
006570     05  O-CT-COMMISSION PIC Z,ZZZ,ZZZ,ZZ9.99.
006580     05  FILLER          PIC X(9)    VALUE ' '.
006590
006600*  GRAND-TOTAL SECTION HEADING, PRINTED ONCE AT END OF RUN.      *
006610*  JUST A LABEL - THE FIGURES THEMSELVES ARE ON THE THREE        *
006620*  GRAND-TOTAL-LINE-n RECORDS THAT FOLLOW IT BELOW.              *
006630 01  GRAND-TOTAL-HEADING-LINE.
006640     05  FILLER          PIC X(13)   VALUE 'GRAND TOTALS:'.
006650     05  FILLER          PIC X(119)  VALUE ' '.
006660
006670*  READ/CONFIRMED/REJECTED COUNTS FOR THE WHOLE RUN.  *
006680 01  GRAND-TOTAL-LINE-1.
006690     05  FILLER          PIC X(14)   VALUE 'REQS READ    '.
006700*  TOTAL REQUESTS READ THIS RUN.                                 *
006710     05  O-GT-READ-CTR   PIC ZZZ,ZZ9.
006720     05  FILLER          PIC X(3)    VALUE ' '.
006730     05  FILLER          PIC X(14)   VALUE 'CONFIRMED    '.
006740*  TOTAL REQUESTS CONFIRMED THIS RUN.                            *
006750     05  O-GT-CONF-CTR   PIC ZZZ,ZZ9.
006760     05  FILLER          PIC X(3)    VALUE ' '.
006770     05  FILLER          PIC X(14)   VALUE 'REJECTED     '.
006780*  TOTAL REQUESTS REJECTED THIS RUN.                             *
006790     05  O-GT-REJ-CTR    PIC ZZZ,ZZ9.
006800     05  FILLER          PIC X(69)   VALUE ' '.
006810
006820*  SUPPLIER COST/DISCOUNT/TAXES GRAND TOTALS ACROSS ALL          *
006830*  CURRENCIES - NOT CONVERTED, JUST SUMMED AS-IS.                *
006840 01  GRAND-TOTAL-LINE-2.
006850     05  FILLER          PIC X(15)   VALUE 'SUPPLIER COST '.
006860*  RUN-WIDE SUPPLIER COST GRAND TOTAL.                           *
006870     05  O-GT-COST       PIC Z,ZZZ,ZZZ,ZZ9.99.
006880     05  FILLER          PIC X(3)    VALUE ' '.
006890     05  FILLER          PIC X(9)    VALUE 'DISCOUNT '.
006900*  RUN-WIDE DISCOUNT GRAND TOTAL.                                *
006910     05  O-GT-DISCOUNT   PIC Z,ZZZ,ZZZ,ZZ9.99.
006920     05  FILLER          PIC X(3)    VALUE ' '.
006930     05  FILLER          PIC X(6)    VALUE 'TAXES '.
006940*  RUN-WIDE TAXES GRAND TOTAL.                                   *
006950     05  O-GT-TAXES      PIC Z,ZZZ,ZZZ,ZZ9.99.
006960     05  FILLER          PIC X(27)   VALUE ' '.
006970
006980*  PUBLIC-PRICE AND COMMISSION GRAND TOTALS.  *
006990 01  GRAND-TOTAL-LINE-3.
007000     05  FILLER          PIC X(14)   VALUE 'PUBLIC TOTAL '.
007010*  RUN-WIDE PUBLIC PRICE GRAND TOTAL.                            *
007020     05  O-GT-PUBLIC     PIC Z,ZZZ,ZZZ,ZZ9.99.
007030     05  FILLER          PIC X(3)    VALUE ' '.
007040     05  FILLER          PIC X(11)   VALUE 'COMMISSION '.
007050*  RUN-WIDE COMMISSION GRAND TOTAL.                              *
007060     05  O-GT-COMMISSION PIC Z,ZZZ,ZZZ,ZZ9.99.
007070     05  FILLER          PIC X(56)   VALUE ' '.
007080
007090*  ACCUMULATORS BEHIND GRAND-TOTAL-LINE-1/2/3 ABOVE.  LOADED BY  *
007100*  2700-ACCUM-TOTALS AS EACH CONFIRMED REQUEST IS PROCESSED AND  *
007110*  MOVED TO THE PRINT LINES BY 3000-CLOSING AT END OF RUN.       *
007120 01  GRAND-TOTALS.
007130*      RUN-WIDE COUNT OF REQUESTS READ.                         *
007140     05  GT-READ-CTR     PIC 9(6)        COMP VALUE 0.
007150*      RUN-WIDE COUNT OF REQUESTS CONFIRMED.                    *
007160     05  GT-CONF-CTR     PIC 9(6)        COMP VALUE 0.
007170*      RUN-WIDE COUNT OF REQUESTS REJECTED.                     *
007180     05  GT-REJ-CTR      PIC 9(6)        COMP VALUE 0.
007190     05  GT-COST-TOTAL       PIC S9(12)V99 VALUE 0.
007200     05  GT-DISCOUNT-TOTAL   PIC S9(12)V99 VALUE 0.
007210     05  GT-TAXES-TOTAL      PIC S9(12)V99 VALUE 0.
007220     05  GT-PUBLIC-TOTAL     PIC S9(12)V99 VALUE 0.
007230     05  GT-COMMISSION-TOTAL PIC S9(12)V99 VALUE 0.
007240     05  FILLER              PIC X(4)      VALUE ' '.
007250
007260 PROCEDURE DIVISION.
007270*  TOP LEVEL DRIVER - OPEN, PROCESS UNTIL EOF, CLOSE.  MATCHES   *
007280*  THE SHOP'S STANDARD 0000-MAIN/1000-INIT/2000-MAINLINE/        *
007290*  3000-CLOSING SKELETON USED ON EVERY BATCH PROGRAM HERE.       *
007300 0000-MAIN.
007310*  STANDARD THREE-CALL MAIN LINE - INITIALIZE, LOOP THE BODY     *
007320*  OF THE RUN, THEN CLOSE OUT.  NOTHING ELSE BELONGS HERE.       *
007330     PERFORM 1000-INIT.
007340     PERFORM 2000-MAINLINE
007350         UNTIL WS-MORE-RECS = 'NO'.
007360     PERFORM 3000-CLOSING.
007370*  RETURN CONTROL TO THE OPERATING SYSTEM WITH A NORMAL          *
007380*  COMPLETION CODE - THIS SHOP HAS NEVER USED A NON-ZERO         *
007390*  RETURN CODE ON A CLEAN END OF JOB.                            *
007400 STOP RUN.
007410
007420*  OPENS ALL FIVE FILES, GETS THE RUN DATE, ZEROES THE           *
007430*  PER-CURRENCY TOTALS TABLE, AND PRIMES THE READ-AHEAD SO THE   *
007440*  FIRST RECORD IS ALREADY IN RR-RECORD BEFORE 2000-MAINLINE     *
007450*  RUNS FOR THE FIRST TIME.                                      *
007460 1000-INIT.
007470*  OPEN THE INPUT FILE FIRST, THEN THE FOUR OUTPUTS IN THE       *
007480*  ORDER THE FILE-CONTROL SELECTS WERE WRITTEN IN - CONFIRMED,   *
007490*  THEN THE PRINT FILE.  ORDER DOES NOT MATTER TO THE COMPILER,  *
007500*  BUT KEEPING IT CONSISTENT MAKES THE OPEN LIST EASY TO SCAN.   *
007510     OPEN INPUT  RESERVATION-REQUESTS.
007520     OPEN OUTPUT CONFIRMED-RESERVATIONS.
007530     OPEN OUTPUT REJECTED-REQUESTS.
007540     OPEN OUTPUT PAYMENT-REGISTER.
007550     OPEN OUTPUT DAILY-REPORT.
007560
007570*  Y2K-98-206 - ACCEPT THE RUN DATE AS A FULL 4-DIGIT YEAR  *
007580*  STAMP THE HEADING FIELDS WITH TODAY'S DATE RIGHT AWAY SO     *
007590*  9100-HEADINGS HAS SOMETHING TO PRINT ON PAGE ONE.             *
007600     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
007610     MOVE WS-RUN-MM TO O-MM.
007620     MOVE WS-RUN-DD TO O-DD.
007630     MOVE WS-RUN-YY TO O-YY.
007640
007650*      CLEAR THE 10-ENTRY CURRENCY TOTALS TABLE BEFORE THE       *
007660*      FIRST REQUEST IS READ - A NEW CURRENCY CODE IS ADDED TO   *
007670*      THE FIRST EMPTY (BLANK CUR-CODE) SLOT AS IT IS SEEN BY    *
007680*      2700-ACCUM-TOTALS.                                        *
007690*      ZERO OUT THE CURRENCY CONTROL TABLE AT START OF RUN SO    *
007700*      1000-INIT DOES NOT INHERIT GARBAGE FROM A PRIOR EXECUTION.*
007710     PERFORM
007720         VARYING WS-CUR-SUB FROM 1 BY 1
007730             UNTIL WS-CUR-SUB > 10
007740                 MOVE ' ' TO CUR-CODE(WS-CUR-SUB)
007750                 MOVE 0 TO CUR-COUNT(WS-CUR-SUB)
007760                 MOVE 0 TO CUR-COST-TOTAL(WS-CUR-SUB)
007770                 MOVE 0 TO CUR-DISCOUNT-TOTAL(WS-CUR-SUB)
007780                 MOVE 0 TO CUR-TAXES-TOTAL(WS-CUR-SUB)
007790                 MOVE 0 TO CUR-PUBLIC-TOTAL(WS-CUR-SUB)
007800                 MOVE 0 TO CUR-COMMISSION-TOTAL(WS-CUR-SUB).
007810
007820     PERFORM 9000-READ.
007830     PERFORM 9100-HEADINGS.
007840
007850*  ONE PASS PER RESERVATION REQUEST.  VALIDATE FIRST; IF         *
007860*  THE REQUEST PASSES, PRICE IT, GENERATE ITS CODE,              *
007870*  AND DRIVE IT THROUGH THE STATUS STATE MACHINE BEFORE          *
007880*  WRITING IT OUT - IF ANY STEP SETS WS-ERR-SW TO 'YES' ALONG    *
007890*  THE WAY, FALL THROUGH TO THE REJECT ROUTINE INSTEAD.          *
007900 2000-MAINLINE.
007910*  COUNT EVERY REQUEST READ, ACCEPTED OR REJECTED - THIS IS     *
007920*  THE FIGURE THAT ENDS UP ON THE GRAND-TOTAL-LINE-1 REQS READ   *
007930*  COLUMN AT END OF RUN.                                         *
007940     ADD 1 TO WS-READ-CTR.
007950     PERFORM 2100-VALIDATION THRU 2100-X.
007960     IF WS-ERR-SW = 'NO'
007970         PERFORM 2200-CALC-RENTAL-DAYS
007980         PERFORM 2210-CALC-PUBLIC-PRICE
007990         PERFORM 2220-CALC-DISCOUNT
008000         PERFORM 2230-CALC-TAXES-EXTRAS
008010         PERFORM 2240-CALC-COMMISSION
008020         PERFORM 2300-GEN-RES-CODE
008030         PERFORM 2400-STATE-MACHINE
008040         IF WS-ERR-SW = 'NO'
008050             PERFORM 2500-OUTPUT
008060             PERFORM 2700-ACCUM-TOTALS
008070         ELSE
008080             PERFORM 2600-REJECT-ROUT
008090     ELSE
008100         PERFORM 2600-REJECT-ROUT.
008110
008120     PERFORM 9000-READ.
008130
008140*  CHECKS THE REQUEST AGAINST THE RJ01-RJ07 EDITS.  EACH         *
008150*  TEST IS A SHORT-CIRCUIT GO TO 2100-X THE MOMENT A FAILURE IS  *
008160*  FOUND, SO ONLY THE FIRST APPLICABLE REASON CODE IS EVER SET.  *
008170*  FALLING OFF THE BOTTOM WITH NO GO TO MEANS THE REQUEST IS     *
008180*  CLEAN AND WS-ERR-SW IS SET BACK TO 'NO'.                      *
008190 2100-VALIDATION.
008200*  ASSUME THE WORST GOING IN - EVERY ONE OF THE SEVEN RJ         *
008210*  EDITS BELOW MUST BE PASSED BEFORE WS-ERR-SW IS SET BACK       *
008220*  TO 'NO' AT THE BOTTOM OF THIS PARAGRAPH.                      *
008230     MOVE 'YES' TO WS-ERR-SW.
008240*      RJ01 - BOTH NAME FIELDS MUST BE PRESENT.                  *
008250     IF RR-DRIVER-FIRST-NAME = ' ' OR RR-DRIVER-LAST-NAME = ' '
008260         MOVE T-REASON-CODE(1) TO WS-REASON-CODE
008270         MOVE T-REASON-TEXT(1) TO WS-REASON-TEXT
008280         GO TO 2100-X.
008290*      RJ02 - LICENSE NUMBER IS REQUIRED ON EVERY REQUEST.       *
008300     IF RR-DRIVER-LICENSE-NO = ' '
008310         MOVE T-REASON-CODE(2) TO WS-REASON-CODE
008320         MOVE T-REASON-TEXT(2) TO WS-REASON-TEXT
008330         GO TO 2100-X.
008340*      RJ03 - MINIMUM DRIVER AGE OF 21, CR-94-007.  SKIPPED      *
008350*      ENTIRELY WHEN THE SUPPLIER SENT NO BIRTH DATE AT ALL.     *
008360     IF RR-DRIVER-BIRTH-DATE NOT = 0
008370         COMPUTE WS-DRIVER-AGE = WS-RUN-YY - RR-BIRTH-YY
008380         IF WS-DRIVER-AGE < 21
008390             MOVE T-REASON-CODE(3) TO WS-REASON-CODE
008400             MOVE T-REASON-TEXT(3) TO WS-REASON-TEXT
008410             GO TO 2100-X.
008420*      RJ04 - DISCOUNT TYPE MUST BE P, F, OR BLANK - TESTED      *
008430*      AGAINST THE 88-LEVEL ON RR-DISCOUNT-TYPE IN THE FD ABOVE. *
008440     IF NOT VAL-DISCOUNT-TYPE
008450         MOVE T-REASON-CODE(4) TO WS-REASON-CODE
008460         MOVE T-REASON-TEXT(4) TO WS-REASON-TEXT
008470         GO TO 2100-X.
008480*      RJ05 - DROPOFF CANNOT BE BEFORE PICKUP.                   *
008490     IF RR-DROPOFF-DATE < RR-PICKUP-DATE
008500         MOVE T-REASON-CODE(5) TO WS-REASON-CODE
008510         MOVE T-REASON-TEXT(5) TO WS-REASON-TEXT
008520         GO TO 2100-X.
008530*      RJ06 - SUPPLIER MUST HAVE QUOTED A POSITIVE DAILY COST.   *
008540     IF RR-DAILY-SUPPLIER-COST NOT > 0
008550         MOVE T-REASON-CODE(6) TO WS-REASON-CODE
008560         MOVE T-REASON-TEXT(6) TO WS-REASON-TEXT
008570         GO TO 2100-X.
008580*      RJ07 - EMAIL ADDRESS IS REQUIRED FOR THE CONFIRMATION.    *
008590     IF RR-DRIVER-EMAIL = ' '
008600         MOVE T-REASON-CODE(7) TO WS-REASON-CODE
008610         MOVE T-REASON-TEXT(7) TO WS-REASON-TEXT
008620         GO TO 2100-X.
008630     MOVE 'NO' TO WS-ERR-SW.
008640
008650*  COMMON GO-TO TARGET FOR EVERY RJ EDIT ABOVE AND THE FALL-     *
008660*  THROUGH AT THE BOTTOM OF 2100-VALIDATION - EXIT IS A NO-OP    *
008670*  PARAGRAPH, IT ONLY EXISTS TO GIVE THE GO TO'S A LANDING SPOT. *
008680 2100-X.
008690     EXIT.
008700
008710*  RENTAL DAYS, VIA THE JULIAN DAY ROUTINE IN 2205.              *
008720*  RUNS THE PICKUP DATE THROUGH 2205, THEN THE DROPOFF DATE,     *
008730*  THEN SUBTRACTS THE TWO DAY NUMBERS.  A DROPOFF TIME LATER     *
008740*  THAN THE PICKUP TIME ON THE SAME ELAPSED-DAY COUNT ROUNDS     *
008750*  THE RENTAL UP BY ONE DAY; ANYTHING LESS THAN ONE FULL DAY IS  *
008760*  BILLED AS A SINGLE DAY.                                       *
008770 2200-CALC-RENTAL-DAYS.
008780     MOVE RR-PICKUP-YY  TO WS-JUL-IN-YY.
008790     MOVE RR-PICKUP-MM  TO WS-JUL-IN-MM.
008800     MOVE RR-PICKUP-DD  TO WS-JUL-IN-DD.
008810     PERFORM 2205-CALC-JULIAN-DAY.
008820     MOVE WS-JUL-OUT TO WS-JULIAN-PICKUP.
008830
008840     MOVE RR-DROPOFF-YY TO WS-JUL-IN-YY.
008850     MOVE RR-DROPOFF-MM TO WS-JUL-IN-MM.
008860     MOVE RR-DROPOFF-DD TO WS-JUL-IN-DD.
008870     PERFORM 2205-CALC-JULIAN-DAY.
008880     MOVE WS-JUL-OUT TO WS-JULIAN-DROPOFF.
008890
008900*  SUBTRACT THE TWO JULIAN DAY NUMBERS, THEN NUDGE THE RESULT    *
008910*  UP A DAY IF THE DROPOFF CLOCK TIME IS LATER IN THE DAY THAN   *
008920*  THE PICKUP CLOCK TIME - SEE THE ROUNDING RULE ABOVE.          *
008930     COMPUTE WS-DAY-DIFF = WS-JULIAN-DROPOFF - WS-JULIAN-PICKUP.
008940     IF RR-DROPOFF-TIME > RR-PICKUP-TIME
008950         ADD 1 TO WS-DAY-DIFF.
008960     IF WS-DAY-DIFF < 1
008970         MOVE 1 TO WS-RENTAL-DAYS
008980     ELSE
008990         MOVE WS-DAY-DIFF TO WS-RENTAL-DAYS.
009000
009010*  DATE-TO-DAY-NUMBER ROUTINE (RICHARDS' ALGORITHM) - NO       *
009020*  INTRINSIC FUNCTIONS ARE USED ON THIS SYSTEM, SEE CR-95-033  *
009030*  FOR THE HOUSE RULE.  EVERY INTERMEDIATE TERM BELOW STAYS     *
009040*  NON-NEGATIVE ON PURPOSE SO COBOL'S TRUNCATING INTEGER        *
009050*  DIVISION BEHAVES LIKE A TRUE FLOOR DIVISION AT EACH STEP -    *
009060*  A FORMULA THAT RELIED ON NEGATIVE OPERANDS HERE WOULD GIVE    *
009070*  THE WRONG DAY NUMBER ON THIS COMPILER.                        *
009080*  FLIEGEL/VAN FLANDERN ALGORITHM - CONVERTS THE GREGORIAN      *
009090*  PICKUP/RETURN DATE PASSED IN BY THE CALLER TO A JULIAN DAY    *
009100*  NUMBER SO 2200 CAN SUBTRACT TWO DATES AND GET A DAY COUNT.    *
009110 2205-CALC-JULIAN-DAY.
009120     COMPUTE WS-JUL-A = (14 - WS-JUL-IN-MM) / 12.
009130     COMPUTE WS-JUL-Y = WS-JUL-IN-YY + 4800 - WS-JUL-A.
009140     COMPUTE WS-JUL-M = WS-JUL-IN-MM + 12 * WS-JUL-A - 3.
009150     COMPUTE WS-JUL-TERM1 = (153 * WS-JUL-M + 2) / 5.
009160     COMPUTE WS-JUL-OUT =
009170             WS-JUL-IN-DD + WS-JUL-TERM1 + (365 * WS-JUL-Y)
009180           + (WS-JUL-Y / 4) - (WS-JUL-Y / 100) + (WS-JUL-Y / 400)
009190           - 32045.
009200
009210*  PUBLIC PRICE FROM MARKUP.  SUPPLIER COST                      *
009220*  TOTAL IS RENTAL DAYS TIMES THE DAILY SUPPLIER COST; THE       *
009230*  PUBLIC PRICE APPLIES THE SUPPLIER'S MARKUP PERCENT ON TOP.    *
009240*  2210-CALC-PUBLIC-PRICE                                        *
009250 2210-CALC-PUBLIC-PRICE.
009260     COMPUTE WS-SUPPLIER-COST-TOTAL ROUNDED =
009270             WS-RENTAL-DAYS * RR-DAILY-SUPPLIER-COST.
009280*  MARKUP-PCT IS EXPRESSED AS A WHOLE PERCENT (E.G. 20 MEANS     *
009290*  20%), SO IT IS DIVIDED BY 100 BEFORE BEING ADDED TO 1.        *
009300     COMPUTE WS-PUBLIC-PRICE ROUNDED =
009310             WS-SUPPLIER-COST-TOTAL *
009320                 (1 + (RR-MARKUP-PCT / 100)).
009330
009340*  DISCOUNT APPLICATION - PR-90-118 CAP FIX.  TYPE               *
009350*  'P' TAKES A PERCENT OF THE PUBLIC PRICE JUST COMPUTED ABOVE;  *
009360*  TYPE 'F' IS A FLAT AMOUNT TAKEN AS-IS; ANYTHING ELSE MEANS    *
009370*  NO DISCOUNT.  THE MAX-DISCOUNT CAP IS APPLIED AFTER THE       *
009380*  EVALUATE, AND THE DISCOUNT IS NEVER ALLOWED TO EXCEED THE     *
009390*  PUBLIC PRICE ITSELF (PR-90-118 - THE OLD CODE MISSED THE      *
009400*  CASE WHERE THE CAP EQUALED THE RAW DISCOUNT EXACTLY).         *
009410*  RR-DISCOUNT-TYPE OF 'P' IS A PERCENT OF PUBLIC PRICE, 'F' IS *
009420*  A FLAT AMOUNT OFF, ANYTHING ELSE MEANS NO DISCOUNT APPLIES.  *
009430 2220-CALC-DISCOUNT.
009440     EVALUATE RR-DISCOUNT-TYPE
009450         WHEN 'P'
009460             COMPUTE WS-DISCOUNT-AMT ROUNDED =
009470                     WS-PUBLIC-PRICE * RR-DISCOUNT-VALUE / 100
009480         WHEN 'F'
009490             MOVE RR-DISCOUNT-VALUE TO WS-DISCOUNT-AMT
009500         WHEN OTHER
009510             MOVE 0 TO WS-DISCOUNT-AMT.
009520*  A ZERO MAX-DISCOUNT MEANS THE SUPPLIER DID NOT QUOTE A CAP    *
009530*  AT ALL, NOT THAT THE DISCOUNT SHOULD BE CAPPED AT ZERO.       *
009540     IF RR-MAX-DISCOUNT > 0
009550         IF WS-DISCOUNT-AMT > RR-MAX-DISCOUNT
009560             MOVE RR-MAX-DISCOUNT TO WS-DISCOUNT-AMT.
009570     IF WS-DISCOUNT-AMT > WS-PUBLIC-PRICE
009580         MOVE WS-PUBLIC-PRICE TO WS-DISCOUNT-AMT.
009590*  BASE-AFTER-DISCOUNT FEEDS BOTH THE TAX COMPUTE AND THE        *
009600*  PUBLIC-PRICE-TOTAL COMPUTE BELOW.                             *
009610     COMPUTE WS-BASE-AFTER-DISCOUNT ROUNDED =
009620             WS-PUBLIC-PRICE - WS-DISCOUNT-AMT.
009630
009640*  CR-03-077 - EXTRAS AND TAXES.  EXTRAS ARE                     *
009650*  THE TWO PRICE/QUANTITY LINE ITEMS SUMMED TOGETHER; TAX IS     *
009660*  THEN CHARGED ON THE DISCOUNTED BASE PLUS THOSE EXTRAS, NOT    *
009670*  ON THE ORIGINAL UNDISCOUNTED PUBLIC PRICE.                    *
009680 2230-CALC-TAXES-EXTRAS.
009690*  TWO LINE ITEMS ONLY, PER CR-03-077 - A THIRD EXTRA WOULD      *
009700*  NEED A NEW PRICE/QTY PAIR ADDED TO RR-RECORD ITSELF, NOT A    *
009710*  TABLE, SINCE THE SUPPLIER FEED IS FIXED-FORMAT.               *
009720     COMPUTE WS-EXTRAS-TOTAL ROUNDED =
009730             (RR-EXTRA-1-PRICE * RR-EXTRA-1-QTY) +
009740             (RR-EXTRA-2-PRICE * RR-EXTRA-2-QTY).
009750*  TAX IS CHARGED ON THE DISCOUNTED RENTAL PLUS EXTRAS - NEVER   *
009760*  ON THE ORIGINAL, UNDISCOUNTED PUBLIC PRICE.                   *
009770     COMPUTE WS-TAXES-TOTAL ROUNDED =
009780             (WS-BASE-AFTER-DISCOUNT + WS-EXTRAS-TOTAL) *
009790                 RR-TAX-RATE-PCT / 100.
009800     COMPUTE WS-PUBLIC-PRICE-TOTAL ROUNDED =
009810             WS-BASE-AFTER-DISCOUNT + WS-EXTRAS-TOTAL +
009820                 WS-TAXES-TOTAL.
009830
009840*  COMMISSION FLOORED AT ZERO - PR-92-061 FIX.                   *
009850*  COMMISSION IS WHAT IS LEFT OF THE PUBLIC PRICE TOTAL AFTER    *
009860*  BACKING OUT TAXES (WHICH THIS SHOP NEVER KEEPS) AND THE       *
009870*  SUPPLIER'S OWN COST - A HEAVY DISCOUNT CAN DRIVE THIS         *
009880*  NEGATIVE, WHICH PR-92-061 FLOORS BACK TO ZERO RATHER THAN     *
009890*  LETTING THE BROKERAGE SHOW A LOSS ON THE REPORT.              *
009900 2240-CALC-COMMISSION.
009910*  WHAT IS LEFT OF THE PUBLIC PRICE ONCE TAXES (WHICH PASS       *
009920*  STRAIGHT THROUGH TO THE TAXING AUTHORITY) AND THE SUPPLIER'S  *
009930*  OWN COST ARE BACKED OUT.                                      *
009940     COMPUTE WS-COMMISSION-TOTAL ROUNDED =
009950             WS-PUBLIC-PRICE-TOTAL - WS-TAXES-TOTAL -
009960                 WS-SUPPLIER-COST-TOTAL.
009970     IF WS-COMMISSION-TOTAL < 0
009980         MOVE 0 TO WS-COMMISSION-TOTAL.
009990
010000*  RESERVATION CODE GENERATION - CR-95-033.  THE REQUEST ID      *
010010*  ITSELF IS THE SOURCE NUMBER FOR THE SUFFIX - REPEATEDLY       *
010020*  DIVIDED AND REMAINDERED BY 36 IN 2305 TO PRODUCE FIVE         *
010030*  BASE-36 DIGITS, RIGHT TO LEFT, THEN STRUNG TOGETHER WITH THE  *
010040*  RUN DATE INTO THE FINAL RES-<DATE>-<SUFFIX> FORMAT.           *
010050 2300-GEN-RES-CODE.
010060*  START THE SUFFIX GENERATOR OFF THE RAW REQUEST ID - THE      *
010070*  SAME REQUEST ID ALWAYS PRODUCES THE SAME FIVE-CHARACTER       *
010080*  SUFFIX, WHICH IS FINE SINCE THE RUN-DATE PREFIX IS WHAT       *
010090*  KEEPS THE FULL CODE UNIQUE ACROSS DIFFERENT BUSINESS DATES.   *
010100     MOVE RR-REQ-ID TO WS-SEQ-SUFFIX-NUM.
010110     PERFORM 2305-GEN-SUFFIX-CHAR
010120         VARYING WS-SUFFIX-SUB FROM 5 BY -1
010130             UNTIL WS-SUFFIX-SUB < 1.
010140
010150*  BUILD THE FULL 18-CHARACTER CODE FROM THE THREE PIECES.       *
010160     STRING 'RES-' WS-RUN-DATE-8 '-' WS-RES-SUFFIX
010170             DELIMITED BY SIZE INTO WS-RES-CODE.
010180
010190     PERFORM 2310-VALIDATE-RES-CODE.
010200
010210*  ONE BASE-36 SUFFIX DIGIT PER CALL.  WS-SUFFIX-POS IS THE      *
010220*  REMAINDER AFTER DIVIDING BY 36 (0-35), USED AS A 1-36         *
010230*  SUBSCRIPT INTO T-SUFFIX-CHAR; THE QUOTIENT IS THEN CARRIED    *
010240*  BACK INTO WS-SEQ-SUFFIX-NUM FOR THE NEXT CALL.                *
010250 2305-GEN-SUFFIX-CHAR.
010260*  WS-SEQ-SUFFIX-NUM MOD 36, DONE BY HAND SINCE THIS SYSTEM      *
010270*  DOES NOT USE THE INTRINSIC FUNCTION LIBRARY (CR-95-033).      *
010280     COMPUTE WS-SUFFIX-POS = WS-SEQ-SUFFIX-NUM -
010290             ((WS-SEQ-SUFFIX-NUM / 36) * 36).
010300     MOVE T-SUFFIX-CHAR(WS-SUFFIX-POS + 1)
010310         TO WS-RES-SUFFIX(WS-SUFFIX-SUB:1).
010320     COMPUTE WS-SEQ-SUFFIX-NUM = WS-SEQ-SUFFIX-NUM / 36.
010330
010340*  SELF-CHECK OF THE CODE JUST BUILT BEFORE IT LEAVES 2300.      *
010350*  CONFIRMS THE LITERAL PREFIX, THE DASH POSITION, THE 8-DIGIT   *
010360*  NUMERIC DATE SEGMENT, AND THAT THE SUFFIX IS CLEAN BASE-36    *
010370*  (VIA THE SUFFIX-CHAR-CLASS CONDITION DECLARED IN              *
010380*  SPECIAL-NAMES ABOVE).  A BAD CODE CANNOT HAPPEN UNDER NORMAL  *
010390*  OPERATION SINCE WE BUILT IT OURSELVES, BUT THE CHECK IS LEFT  *
010400*  IN PLACE AS A GUARD AGAINST A FUTURE CHANGE TO 2300 THAT      *
010410*  BREAKS THE FORMAT WITHOUT ANYONE NOTICING RIGHT AWAY.         *
010420 2310-VALIDATE-RES-CODE.
010430     MOVE 'YES' TO WS-RES-CODE-VALID-SW.
010440     IF WS-RES-CODE(1:4) NOT = 'RES-'
010450         MOVE 'NO' TO WS-RES-CODE-VALID-SW.
010460     IF WS-RES-CODE(13:1) NOT = '-'
010470         MOVE 'NO' TO WS-RES-CODE-VALID-SW.
010480     IF WS-RES-CODE(5:8) IS NOT NUMERIC
010490         MOVE 'NO' TO WS-RES-CODE-VALID-SW.
010500     IF WS-RES-SUFFIX IS NOT SUFFIX-CHAR-CLASS
010510         MOVE 'NO' TO WS-RES-CODE-VALID-SW.
010520     IF WS-RES-CODE-VALID-SW = 'NO'
010530         PERFORM 2610-SET-REASON-RJ99.
010540
010550*  STATUS STATE MACHINE - CR-01-019.  EVERY ACCEPTED             *
010560*  REQUEST IS DRIVEN PENDING TO ON_REQUEST TO CONFIRMED IN ONE   *
010570*  PASS - THESE ARE THE ONLY TWO STEPS THIS BATCH JOB EVER       *
010580*  DRIVES; LATER STATUSES (IN_PROGRESS, COMPLETED, NO_SHOW) ARE  *
010590*  SET BY OTHER JOBS DOWNSTREAM AND ARE NOT THIS PROGRAM'S       *
010600*  CONCERN.  IF EITHER STEP IS NOT A LISTED TRANSITION, THE      *
010610*  REQUEST IS REJECTED RJ99 RATHER THAN LEFT HALF-CONFIRMED.     *
010620 2400-STATE-MACHINE.
010630*  FIRST HOP: PENDING TO ON_REQUEST.                             *
010640     MOVE 'PENDING'    TO WS-STATUS-FROM.
010650     MOVE 'ON_REQUEST' TO WS-STATUS-TO.
010660     PERFORM 2405-CHECK-TRANSITION.
010670     IF WS-TRANS-OK-SW = 'NO'
010680         PERFORM 2610-SET-REASON-RJ99
010690     ELSE
010700*  SECOND HOP: ON_REQUEST TO CONFIRMED - ONLY ATTEMPTED IF THE   *
010710*  FIRST HOP ABOVE WAS ON THE ALLOWED LIST.                      *
010720*          ON_REQUEST RESERVATIONS MOVE TO CONFIRMED HERE        *
010730*          ONLY IF THE STATE TABLE ALLOWS THE HOP.               *
010740         MOVE 'ON_REQUEST' TO WS-STATUS-FROM
010750         MOVE 'CONFIRMED'  TO WS-STATUS-TO
010760         PERFORM 2405-CHECK-TRANSITION
010770         IF WS-TRANS-OK-SW = 'NO'
010780             PERFORM 2610-SET-REASON-RJ99
010790         ELSE
010800             MOVE 'CONFIRMED' TO CR-STATUS
010810             MOVE 'PAID'      TO CR-PAYMENT-STATUS
010820             STRING 'SUP-' RR-SUPPLIER-ID '-' RR-REQ-ID
010830                     DELIMITED BY SIZE
010840                         INTO CR-SUPPLIER-CONF-CODE.
010850
010860*  TRUE IF THE TRANSITION IS LISTED IN STATUS-TRANS-TABLE.  *
010870*  SETS WS-TRANS-OK-SW TO 'YES' IF WS-STATUS-FROM/WS-STATUS-TO   *
010880*  APPEARS ANYWHERE IN STATUS-TRANS-TABLE, 'NO' OTHERWISE.       *
010890 2405-CHECK-TRANSITION.
010900     MOVE 'NO' TO WS-TRANS-OK-SW.
010910     PERFORM 2410-SEARCH-TRANSITION
010920         VARYING WS-TRANS-SUB FROM 1 BY 1
010930             UNTIL WS-TRANS-SUB > 7 OR WS-TRANS-OK-SW = 'YES'.
010940
010950*  ONE-ENTRY COMPARE, CALLED BY THE PERFORM ... VARYING ABOVE    *
010960*  FOR EACH OF THE 7 ROWS IN THE TABLE UNTIL A MATCH IS FOUND.   *
010970 2410-SEARCH-TRANSITION.
010980     IF T-TRANS-FROM(WS-TRANS-SUB) = WS-STATUS-FROM AND
010990        T-TRANS-TO(WS-TRANS-SUB)   = WS-STATUS-TO
011000         MOVE 'YES' TO WS-TRANS-OK-SW.
011010
011020*  WRITES THE CONFIRMED, PAYMENT, AND REPORT DETAIL RECORDS.     *
011030*  EVERY ACCEPTED REQUEST GETS ALL THREE - THE CONFIRMED-        *
011040*  RESERVATIONS RECORD, THE PAYMENT-REGISTER RECORD, AND THE     *
011050*  REPORT DETAIL LINE - UNCONDITIONALLY, PER THE BATCH FLOW.     *
011060*  THIS PROGRAM DOES NOT DISTINGUISH A RERUN FROM A FIRST RUN;   *
011070*  RERUN/DUPLICATE-PREVENTION FOR THE PAYMENT RECORD IS A        *
011080*  JOB-SCHEDULING CONCERN, NOT SOMETHING THIS PROGRAM EDITS FOR. *
011090 2500-OUTPUT.
011100*  CONFIRMED-RESERVATIONS RECORD - CARRY EVERY PRICING AND     *
011110*  IDENTITY FIELD FORWARD FROM THE WORKING-STORAGE AND RR      *
011120*  AREAS COMPUTED EARLIER IN THIS PASS.                        *
011130*      BUILD THE CONFIRMED-RESERVATION OUTPUT RECORD FIELD      *
011140*      BY FIELD FROM THE WORK AREAS COMPUTED ABOVE.              *
011150     MOVE WS-RES-CODE            TO CR-RESERVATION-CODE.
011160     MOVE RR-REQ-ID              TO CR-REQ-ID.
011170     MOVE RR-SUPPLIER-ID         TO CR-SUPPLIER-ID.
011180     MOVE WS-RENTAL-DAYS         TO CR-RENTAL-DAYS.
011190     MOVE RR-CURRENCY-CODE       TO CR-CURRENCY-CODE.
011200     MOVE WS-SUPPLIER-COST-TOTAL TO CR-SUPPLIER-COST-TOTAL.
011210     MOVE WS-PUBLIC-PRICE-TOTAL  TO CR-PUBLIC-PRICE-TOTAL.
011220     MOVE WS-DISCOUNT-AMT        TO CR-DISCOUNT-TOTAL.
011230     MOVE WS-TAXES-TOTAL         TO CR-TAXES-TOTAL.
011240     MOVE WS-EXTRAS-TOTAL        TO CR-EXTRAS-TOTAL.
011250     MOVE WS-COMMISSION-TOTAL    TO CR-COMMISSION-TOTAL.
011260
011270*  CONFIRMED RECORD GOES OUT FIRST, BEFORE THE PAYMENT ENTRY     *
011280*  AND THE REPORT DETAIL LINE BELOW.                             *
011290     WRITE CR-RECORD.
011300
011310*      PAYMENT REGISTER ENTRY - PROVIDER IS THE HOUSE PAYMENT    *
011320*      PROCESSOR, NOT THE CAR SUPPLIER; TXN-ID IS BUILT FROM     *
011330*      THE REQUEST ID SO IT CAN BE TRACED BACK TO RR-RECORD.     *
011340*      BUILD THE MATCHING PAYMENT RECORD FOR THIS               *
011350*      CONFIRMED RESERVATION - ONE PR-RECORD PER CR-RECORD.      *
011360     MOVE WS-RES-CODE        TO PR-RESERVATION-CODE.
011370     MOVE 'LOCALIZA'         TO PR-PROVIDER.
011380     STRING 'TXN-' RR-REQ-ID DELIMITED BY SIZE
011390             INTO PR-TXN-ID.
011400     MOVE RR-PAYMENT-METHOD  TO PR-METHOD.
011410     MOVE WS-PUBLIC-PRICE-TOTAL TO PR-AMOUNT.
011420     MOVE RR-CURRENCY-CODE   TO PR-CURRENCY-CODE.
011430     MOVE 'PAID'             TO PR-STATUS.
011440     WRITE PR-RECORD.
011450
011460*      REPORT DETAIL LINE - SAME FIGURES AS THE CONFIRMED        *
011470*      RECORD ABOVE, REFORMATTED WITH EDITED PICTURES FOR        *
011480*      PRINTING.                                                 *
011490*      MOVE THE SAME CONFIRMED-RESERVATION FIELDS INTO THE       *
011500*      DETAIL PRINT LINE FOR THE CONFIRMATION REPORT.            *
011510     MOVE WS-RES-CODE            TO O-RES-CODE.
011520     MOVE RR-REQ-ID               TO O-REQ-ID.
011530     MOVE RR-SUPPLIER-ID          TO O-SUPPLIER-ID.
011540     MOVE WS-RENTAL-DAYS          TO O-RENTAL-DAYS.
011550     MOVE RR-CURRENCY-CODE        TO O-CURRENCY-CODE.
011560     MOVE WS-SUPPLIER-COST-TOTAL  TO O-SUPPLIER-COST.
011570     MOVE WS-DISCOUNT-AMT         TO O-DISCOUNT.
011580     MOVE WS-TAXES-TOTAL          TO O-TAXES.
011590     MOVE WS-PUBLIC-PRICE-TOTAL   TO O-PUBLIC-TOTAL.
011600     MOVE WS-COMMISSION-TOTAL     TO O-COMMISSION.
011610
011620     WRITE PRTLINE FROM DETAIL-LINE
011630         AFTER ADVANCING 1 LINE
011640             AT EOP
011650                 PERFORM 9100-HEADINGS.
011660
011670*  WS-CONF-CTR AND GT-CONF-CTR ARE KEPT IN STEP - THE FORMER   *
011680*  IS NOT CURRENTLY PRINTED BUT IS RETAINED FOR A POSSIBLE     *
011690*  FUTURE SUBTOTAL-BY-SUPPLIER ENHANCEMENT.                    *
011700     ADD 1 TO WS-CONF-CTR.
011710     ADD 1 TO GT-CONF-CTR.
011720
011730*  WRITES THE REJECTED-REQUESTS RECORD AND REPORT LINE.  THE     *
011740*  REASON CODE/TEXT PAIR WAS ALREADY LOADED INTO WS-REASON-CODE  *
011750*  AND WS-REASON-TEXT BY WHICHEVER PARAGRAPH DETECTED THE        *
011760*  FAILURE - 2100-VALIDATION FOR RJ01-RJ07, OR                   *
011770*  2610-SET-REASON-RJ99 FOR THE INTERNAL RJ99 GUARD.             *
011780 2600-REJECT-ROUT.
011790*  REJECTED-REQUESTS RECORD - IDENTITY PLUS REASON ONLY.       *
011800     MOVE RR-REQ-ID      TO RJ-REQ-ID.
011810     MOVE WS-REASON-CODE TO RJ-REASON-CODE.
011820     MOVE WS-REASON-TEXT TO RJ-REASON-TEXT.
011830
011840*  REJECT RECORD CARRIES ONLY THE REQUEST ID AND REASON - NO    *
011850*  PRICING WAS EVER COMPUTED FOR A REQUEST THAT LANDS HERE.      *
011860     WRITE RJ-RECORD.
011870
011880     MOVE RR-REQ-ID      TO O-REJ-REQ-ID.
011890     MOVE WS-REASON-CODE TO O-REJ-REASON-CD.
011900     MOVE WS-REASON-TEXT TO O-REJ-REASON-TX.
011910
011920     WRITE PRTLINE FROM REJECT-LINE
011930         AFTER ADVANCING 1 LINE
011940             AT EOP
011950                 PERFORM 9100-HEADINGS.
011960
011970*  WS-REJ-CTR/GT-REJ-CTR MIRROR THE CONFIRMED COUNTERS ABOVE.  *
011980     ADD 1 TO WS-REJ-CTR.
011990     ADD 1 TO GT-REJ-CTR.
012000
012010*  RJ99 - SETS THE REASON TABLE'S LAST ENTRY (CR-01-019).  USED  *
012020*  BOTH WHEN A STATUS TRANSITION IS NOT ON THE ALLOWED LIST AND  *
012030*  WHEN THE RESERVATION CODE SELF-CHECK IN 2310 FAILS - NEITHER  *
012040*  CASE HAS ITS OWN RJ-SERIES CODE SINCE BOTH ARE INTERNAL       *
012050*  PROGRAM GUARDS RATHER THAN DATA-QUALITY PROBLEMS ON THE       *
012060*  INCOMING REQUEST ITSELF.                                      *
012070 2610-SET-REASON-RJ99.
012080*  FORCE THE REJECT PATH - WS-ERR-SW IS TESTED BY 2000-        *
012090*  MAINLINE RIGHT AFTER THIS PARAGRAPH RETURNS.                *
012100     MOVE 'YES'             TO WS-ERR-SW.
012110     MOVE T-REASON-CODE(8)  TO WS-REASON-CODE.
012120     MOVE T-REASON-TEXT(8)  TO WS-REASON-TEXT.
012130
012140*  ACCUMULATES PER-CURRENCY AND GRAND REPORT TOTALS.  THE        *
012150*  CURRENCY TABLE IS SEARCHED LINEARLY FOR A MATCHING CUR-CODE;  *
012160*  IF NONE IS FOUND THE NEXT EMPTY SLOT IS CLAIMED AND STAMPED   *
012170*  WITH THE NEW CURRENCY CODE BEFORE THE ADD STATEMENTS BELOW    *
012180*  RUN AGAINST IT.                                               *
012190 2700-ACCUM-TOTALS.
012200*  RESET THE FOUND SWITCH BEFORE EACH SEARCH - A LEFTOVER      *
012210*  'YES' FROM THE PRIOR REQUEST WOULD SKIP THE SEARCH ENTIRELY.*
012220     MOVE 'NO' TO WS-CUR-FOUND-SW.
012230     PERFORM 2705-FIND-CURRENCY
012240         VARYING WS-CUR-SUB FROM 1 BY 1
012250             UNTIL WS-CUR-SUB > WS-CUR-TABLE-COUNT
012260                 OR WS-CUR-FOUND-SW = 'YES'.
012270
012280*  NO MATCHING SLOT WAS FOUND - CLAIM THE NEXT ONE AND STAMP   *
012290*  IT WITH THIS REQUEST'S CURRENCY CODE.                       *
012300     IF WS-CUR-FOUND-SW = 'NO'
012310         ADD 1 TO WS-CUR-TABLE-COUNT
012320         MOVE WS-CUR-TABLE-COUNT TO WS-CUR-SUB
012330         MOVE RR-CURRENCY-CODE TO CUR-CODE(WS-CUR-SUB).
012340
012350     ADD 1 TO CUR-COUNT(WS-CUR-SUB).
012360     ADD WS-SUPPLIER-COST-TOTAL TO CUR-COST-TOTAL(WS-CUR-SUB).
012370     ADD WS-DISCOUNT-AMT TO CUR-DISCOUNT-TOTAL(WS-CUR-SUB).
012380     ADD WS-TAXES-TOTAL TO CUR-TAXES-TOTAL(WS-CUR-SUB).
012390     ADD WS-PUBLIC-PRICE-TOTAL TO CUR-PUBLIC-TOTAL(WS-CUR-SUB).
012400     ADD WS-COMMISSION-TOTAL TO CUR-COMMISSION-TOTAL(WS-CUR-SUB).
012410
012420*      SAME FIVE FIGURES ALSO ROLL UP INTO THE RUN-WIDE GRAND    *
012430*      TOTALS, REGARDLESS OF CURRENCY.                           *
012440     ADD WS-SUPPLIER-COST-TOTAL  TO GT-COST-TOTAL.
012450     ADD WS-DISCOUNT-AMT         TO GT-DISCOUNT-TOTAL.
012460     ADD WS-TAXES-TOTAL          TO GT-TAXES-TOTAL.
012470     ADD WS-PUBLIC-PRICE-TOTAL   TO GT-PUBLIC-TOTAL.
012480     ADD WS-COMMISSION-TOTAL     TO GT-COMMISSION-TOTAL.
012490
012500*  TRUE THE MOMENT THE CURRENCY CODE SITTING AT THIS SUBSCRIPT   *
012510*  MATCHES THE INCOMING REQUEST'S OWN CURRENCY CODE - A PLAIN    *
012520*  SEQUENTIAL SEARCH IS ALL THAT IS NEEDED SINCE THE TABLE       *
012530*  NEVER HOLDS MORE THAN THE 10 ENTRIES ZEROED IN 1000-INIT.     *
012540 2705-FIND-CURRENCY.
012550     IF CUR-CODE(WS-CUR-SUB) = RR-CURRENCY-CODE
012560         MOVE 'YES' TO WS-CUR-FOUND-SW.
012570
012580*  END OF RUN - CONTROL BREAK ON CURRENCY, THEN GRAND TOTALS.    *
012590*  THE DAILY REPORT CLOSES WITH ONE CONTROL-TOTAL LINE PER       *
012600*  CURRENCY SEEN DURING THE RUN (3100), FOLLOWED BY THE          *
012610*  RUN-WIDE READ/CONFIRMED/REJECTED COUNTS AND DOLLAR TOTALS.    *
012620 3000-CLOSING.
012630     PERFORM 9100-HEADINGS.
012640
012650     WRITE PRTLINE FROM GRAND-TOTAL-HEADING-LINE
012660         AFTER ADVANCING 3 LINES.
012670
012680     PERFORM 3100-CURRENCY-TOTALS.
012690
012700*  WS-READ-CTR IS THE ONLY ONE OF THE THREE RUN COUNTS KEPT    *
012710*  SOLELY IN WORKING-STORAGE RATHER THAN ALSO MIRRORED INTO A  *
012720*  GT- FIELD AS IT IS ACCUMULATED - MOVED OVER HERE INSTEAD.   *
012730     MOVE WS-READ-CTR TO GT-READ-CTR.
012740     MOVE GT-READ-CTR TO O-GT-READ-CTR.
012750     MOVE GT-CONF-CTR TO O-GT-CONF-CTR.
012760     MOVE GT-REJ-CTR  TO O-GT-REJ-CTR.
012770     WRITE PRTLINE FROM GRAND-TOTAL-LINE-1
012780         AFTER ADVANCING 3 LINES.
012790
012800     MOVE GT-COST-TOTAL     TO O-GT-COST.
012810     MOVE GT-DISCOUNT-TOTAL TO O-GT-DISCOUNT.
012820     MOVE GT-TAXES-TOTAL    TO O-GT-TAXES.
012830     WRITE PRTLINE FROM GRAND-TOTAL-LINE-2
012840         AFTER ADVANCING 2 LINES.
012850
012860     MOVE GT-PUBLIC-TOTAL     TO O-GT-PUBLIC.
012870     MOVE GT-COMMISSION-TOTAL TO O-GT-COMMISSION.
012880     WRITE PRTLINE FROM GRAND-TOTAL-LINE-3
012890         AFTER ADVANCING 2 LINES.
012900
012910*  CLOSE EVERY FILE OPENED IN 1000-INIT, IN THE SAME ORDER.      *
012920     CLOSE RESERVATION-REQUESTS
012930           CONFIRMED-RESERVATIONS
012940           REJECTED-REQUESTS
012950           PAYMENT-REGISTER
012960           DAILY-REPORT.
012970
012980*  ONE CONTROL-TOTAL LINE PER CURRENCY IN THE TABLE - ONLY THE   *
012990*  SLOTS ACTUALLY CLAIMED DURING THE RUN (1 THRU                 *
013000*  WS-CUR-TABLE-COUNT) ARE PRINTED, NOT THE FULL 10-SLOT TABLE.  *
013010*  PER-CURRENCY CONTROL TOTALS PRINT BEFORE THE RUN-WIDE GRAND   *
013020*  TOTALS BELOW - SAME ORDER THE FIGURES WERE ACCUMULATED IN.    *
013030 3100-CURRENCY-TOTALS.
013040     PERFORM 3110-CURRENCY-TOTAL-LINE
013050         VARYING WS-CUR-SUB FROM 1 BY 1
013060             UNTIL WS-CUR-SUB > WS-CUR-TABLE-COUNT.
013070
013080*  MOVE THIS ONE TABLE ENTRY'S FIGURES INTO THE PRINT LINE AND   *
013090*  WRITE IT - CALLED ONCE PER CLAIMED CURRENCY SLOT BY THE       *
013100*  PERFORM ... VARYING IN 3100-CURRENCY-TOTALS ABOVE.            *
013110 3110-CURRENCY-TOTAL-LINE.
013120*      FORMAT ONE PER-CURRENCY SUBTOTAL LINE FROM THE            *
013130*      CURRENCY-TOTALS-TABLE SLOT LOCATED BY 2705-FIND-CURRENCY. *
013140     MOVE CUR-CODE(WS-CUR-SUB)             TO O-CT-CUR.
013150     MOVE CUR-COUNT(WS-CUR-SUB)            TO O-CT-COUNT.
013160     MOVE CUR-COST-TOTAL(WS-CUR-SUB)       TO O-CT-COST.
013170     MOVE CUR-DISCOUNT-TOTAL(WS-CUR-SUB)   TO O-CT-DISCOUNT.
013180     MOVE CUR-TAXES-TOTAL(WS-CUR-SUB)       TO O-CT-TAXES.
013190     MOVE CUR-PUBLIC-TOTAL(WS-CUR-SUB)      TO O-CT-PUBLIC.
013200     MOVE CUR-COMMISSION-TOTAL(WS-CUR-SUB)  TO O-CT-COMMISSION.
013210
013220     WRITE PRTLINE FROM CURRENCY-TOTAL-LINE
013230         AFTER ADVANCING 2 LINES.
013240
013250*  STANDARD READ-AHEAD PARAGRAPH - SETS WS-MORE-RECS TO 'NO' ON  *
013260*  END OF FILE SO 0000-MAIN'S PERFORM ... UNTIL STOPS THE LOOP.  *
013270 9000-READ.
013280     READ RESERVATION-REQUESTS
013290         AT END
013300             MOVE 'NO' TO WS-MORE-RECS.
013310
013320*  PAGE HEADING ROUTINE - CALLED ONCE AT START OF RUN AND AGAIN  *
013330*  EVERY TIME THE LINAGE COUNTER HITS THE FOOTING LINE (AT EOP   *
013340*  ON THE DETAIL/REJECT WRITE STATEMENTS ABOVE).  BUMPS THE      *
013350*  PAGE COUNTER BEFORE PRINTING SO PAGE 1 IS THE FIRST PAGE      *
013360*  PRINTED, NOT PAGE 0.                                          *
013370 9100-HEADINGS.
013380*  BUMP THE PAGE COUNTER BEFORE PRINTING SO THE FIRST PAGE OF    *
013390*  THE RUN IS LABELED PAGE 1, NOT PAGE 0.                        *
013400     ADD 1 TO WS-PCTR.
013410     MOVE WS-PCTR TO O-PCTR.
013420
013430*  FIVE-LINE HEADING BLOCK, TOP TO BOTTOM: DATE/PAGE LINE,     *
013440*  PROGRAM IDENT, REPORT TITLE, COLUMN NAMES, DASHED RULE.     *
013450*  STANDARD FIVE-LINE REPORT HEADING - TITLE PAGE BREAK, PROGRAM *
013460*  IDENT LINE, REPORT TITLE LINE, AND TWO COLUMN-HEADING LINES.  *
013470     WRITE PRTLINE FROM COMPANY-TITLE-LINE
013480         AFTER ADVANCING PAGE.
013490     WRITE PRTLINE FROM PROGRAM-IDENT-LINE
013500         AFTER ADVANCING 1 LINE.
013510     WRITE PRTLINE FROM REPORT-TITLE-LINE
013520         AFTER ADVANCING 1 LINE.
013530     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE-1
013540         AFTER ADVANCING 2 LINES.
013550     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE-2
013560         AFTER ADVANCING 1 LINE.
